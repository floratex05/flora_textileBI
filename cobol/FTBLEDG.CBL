000100******************************************************************
000200* FECHA       : 19/07/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EEDR)                             *
000400* APLICACION  : FLORA TEXTILES - MAYOREO                         *
000500* PROGRAMA    : FTBLEDG                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTADO DE CUENTA (KARDEX) DE UN SOLO CLIENTE O   *
000800*             : PROVEEDOR.  EL CODIGO SE RECIBE POR SYSIN.       *
000900*             : SE FUSIONAN SUS FACTURAS SOMETIDAS (DEBITO) CON  *
001000*             : SUS PAGOS (CREDITO) EN ORDEN DE FECHA ASCENDENTE *
001100*             : Y SE LLEVA UN SALDO CORRIDO.                     *
001200* ARCHIVOS    : DOCHDROT=E, PAYFILE=E, RPTLEDG=S, SYSIN=E        *
001300* INSTALADO   : 26/07/1989                                       *
001400******************************************************************
001500*                H I S T O R I A L   D E   C A M B I O S         *
001600******************************************************************
001700* 26/07/1989  EEDR  SOLIC. 4481   VERSION ORIGINAL DEL PROGRAMA  *
001800* 14/02/1992  JMLR  SOLIC. 4701   SE AGREGA COLUMNA DE REFERENCIA*
001900* 30/09/1996  CEGM  SOLIC. 5244   CORRIGE FUSION CUANDO HAY      *
002000*                                 VARIOS MOVIMIENTOS EN LA MISMA *
002100*                                 FECHA                          *
002200* 11/11/1998  EEDR  SOLIC. 5899   REVISION DE FECHAS PARA EL     *
002300*                                 CAMBIO DE SIGLO                *
002400* 05/05/2002  RQAL  SOLIC. 6213   SE AGREGA SALDO AL CIERRE      *
002500* 19/03/2010  RQAL  SOLIC. 7019   SE VALIDA QUE EL TOTAL DE   *
002600*                                 FACTURA (FTDC-TOTAL-GENERAL)*
002700*                                 Y EL MONTO DE PAGO (FTPG-   *
002800*                                 MONTO-PAGO) SEAN NUMERICOS  *
002900*                                 ANTES DE CARGARLOS A LA     *
003000*                                 TABLA DE MOVIMIENTOS; NO    *
003100*                                 NUMERICO SE TOMA COMO CERO. *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    FTBLEDG.
003500 AUTHOR.        ERICK RAMIREZ.
003600 INSTALLATION.  FLORA TEXTILES - DEPTO DE SISTEMAS.
003700 DATE-WRITTEN.  19/07/1989.
003800 DATE-COMPILED.
003900 SECURITY.      USO INTERNO UNICAMENTE.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT DOCHDROT  ASSIGN TO DOCHDROT
004700            FILE STATUS IS FS-DOCHDROT.
004800     SELECT PAYFILE   ASSIGN TO PAYFILE
004900            FILE STATUS IS FS-PAYFILE.
005000     SELECT RPTLEDG   ASSIGN TO RPTLEDG
005100            FILE STATUS IS FS-RPTLEDG.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  DOCHDROT.
005500     COPY FTDHDR.
005600 FD  PAYFILE.
005700     COPY FTPAY.
005800 FD  RPTLEDG.
005900 01  REG-RPTLEDG                  PIC X(132).
006000 WORKING-STORAGE SECTION.
006100 01  WKS-ESTATUS-ARCHIVOS.
006200     05  FS-DOCHDROT              PIC X(02) VALUE '00'.
006300     05  FS-PAYFILE               PIC X(02) VALUE '00'.
006400     05  FS-RPTLEDG               PIC X(02) VALUE '00'.
006500     05  FILLER                   PIC X(02) VALUE SPACES.
006600 77  WKS-CODIGO-PARTE             PIC 9(06).
006700******************************************************************
006800*     T A B L A   D E   M O V I M I E N T O S   E N   M E M O R  *
006900******************************************************************
007000 77  WKS-TOTAL-MOVIMIENTOS        PIC 9(04) COMP VALUE ZERO.
007100 01  WKS-TABLA-MOVIMIENTOS.
007200     05  WKS-MOVTO OCCURS 1 TO 4000 TIMES
007300                   DEPENDING ON WKS-TOTAL-MOVIMIENTOS
007400                   ASCENDING KEY IS WKS-MV-FECHA
007500                   INDEXED BY IDX-MOV IDX-CTR.
007600         10  WKS-MV-FECHA         PIC 9(08).
007700         10  WKS-MV-TIPO          PIC X(08).
007800         10  WKS-MV-REFERENCIA    PIC X(12).
007900         10  WKS-MV-DEBITO        PIC S9(09)V99.
008000         10  WKS-MV-CREDITO       PIC S9(09)V99.
008100 01  WKS-MOVTO-TEMP.
008200     05  WKS-MT-FECHA             PIC 9(08).
008300     05  WKS-MT-TIPO              PIC X(08).
008400     05  WKS-MT-REFERENCIA        PIC X(12).
008500     05  WKS-MT-DEBITO            PIC S9(09)V99.
008600     05  WKS-MT-CREDITO           PIC S9(09)V99.
008700     05  FILLER                   PIC X(02) VALUE SPACES.
008800 01  WKS-FIN-DOCHDROT              PIC 9(01) VALUE ZEROS.
008900     88  FIN-DOCHDROT                         VALUE 1.
009000 01  WKS-FIN-PAYFILE               PIC 9(01) VALUE ZEROS.
009100     88  FIN-PAYFILE                          VALUE 1.
009200 01  WKS-SALDO-CORRIDO             PIC S9(11)V99 VALUE ZERO.
009300 01  WKS-MASCARA-MONTO            PIC ZZ,ZZZ,ZZ9.99-.
009400 01  WKS-MASCARA-SALDO            PIC Z,ZZZ,ZZZ,ZZ9.99-.
009500 01  WKS-FECHA-IMPRESA             PIC 9(08).
009600 01  WKS-FECHA-IMPRESA-R REDEFINES WKS-FECHA-IMPRESA.
009700     05  WKS-FI-ANIO               PIC 9(04).
009800     05  WKS-FI-MES                PIC 9(02).
009900     05  WKS-FI-DIA                PIC 9(02).
010000 01  WKS-LINEA-DETALLE.
010100     05  FILLER                   PIC X(02) VALUE SPACES.
010200     05  LD-DIA                   PIC 99.
010300     05  FILLER                   PIC X(01) VALUE '/'.
010400     05  LD-MES                   PIC 99.
010500     05  FILLER                   PIC X(01) VALUE '/'.
010600     05  LD-ANIO                  PIC 9999.
010700     05  FILLER                   PIC X(02) VALUE SPACES.
010800     05  LD-TIPO                  PIC X(08).
010900     05  FILLER                   PIC X(02) VALUE SPACES.
011000     05  LD-REFERENCIA            PIC X(12).
011100     05  FILLER                   PIC X(02) VALUE SPACES.
011200     05  LD-DEBITO                PIC ZZ,ZZZ,ZZ9.99-.
011300     05  FILLER                   PIC X(02) VALUE SPACES.
011400     05  LD-CREDITO               PIC ZZ,ZZZ,ZZ9.99-.
011500     05  FILLER                   PIC X(02) VALUE SPACES.
011600     05  LD-SALDO                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
011700     05  FILLER                   PIC X(27) VALUE SPACES.
011800 01  WKS-LINEA-DETALLE-R REDEFINES WKS-LINEA-DETALLE.
011900     05  FILLER                   PIC X(132).
012000 01  WKS-LINEA-ENCABEZADO.
012100     05  FILLER                   PIC X(02) VALUE SPACES.
012200     05  FILLER                   PIC X(12) VALUE 'FECHA'.
012300     05  FILLER                   PIC X(10) VALUE 'TIPO'.
012400     05  FILLER                   PIC X(16) VALUE 'REFERENCIA'.
012500     05  FILLER                   PIC X(17) VALUE 'DEBITO'.
012600     05  FILLER                   PIC X(16) VALUE 'CREDITO'.
012700     05  FILLER                   PIC X(59) VALUE 'SALDO'.
012800 01  WKS-LINEA-ENCABEZADO-R REDEFINES WKS-LINEA-ENCABEZADO.
012900     05  FILLER                   PIC X(132).
013000 PROCEDURE DIVISION.
013100 000-PRINCIPAL SECTION.
013200     ACCEPT WKS-CODIGO-PARTE FROM SYSIN
013300     PERFORM 100-ABRIR-ARCHIVOS
013400     PERFORM 200-CARGA-FACTURAS
013500     PERFORM 210-CARGA-PAGOS
013600     PERFORM 300-ORDENA-MOVIMIENTOS
013700     PERFORM 400-IMPRIME-KARDEX
013800     PERFORM 950-CERRAR-ARCHIVOS
013900     STOP RUN.
014000 000-PRINCIPAL-E. EXIT.
014100
014200 100-ABRIR-ARCHIVOS SECTION.
014300     OPEN INPUT DOCHDROT PAYFILE
014400     OPEN OUTPUT RPTLEDG
014500     EVALUATE TRUE
014600         WHEN FS-DOCHDROT NOT = '00'
014700           OR FS-PAYFILE  NOT = '00'
014800           OR FS-RPTLEDG  NOT = '00'
014900             DISPLAY 'FTBLEDG - ERROR AL ABRIR ARCHIVOS' UPON CONSOLE
015000             MOVE 91 TO RETURN-CODE
015100             PERFORM 950-CERRAR-ARCHIVOS
015200             STOP RUN
015300     END-EVALUATE.
015400 100-ABRIR-ARCHIVOS-E. EXIT.
015500******************************************************************
015600*  C A R G A   F A C T U R A S   S O M E T I D A S   D E L  PARTE*
015700******************************************************************
015800 200-CARGA-FACTURAS SECTION.
015900     READ DOCHDROT
016000         AT END SET FIN-DOCHDROT TO TRUE
016100     END-READ
016200     PERFORM 201-CARGA-UNA-FACTURA UNTIL FIN-DOCHDROT.
016300 200-CARGA-FACTURAS-E. EXIT.
016400
016500 201-CARGA-UNA-FACTURA SECTION.
016600     IF FTDC-TOTAL-GENERAL NOT NUMERIC                            RQAL7019
016700        MOVE ZERO TO FTDC-TOTAL-GENERAL                           RQAL7019
016800     END-IF                                                       RQAL7019
016900     IF FTDC-ES-SOMETIDO
017000        AND (FTDC-ES-FACTURA-VENTA OR FTDC-ES-ORDEN-COMPRA)
017100        AND FTDC-CODIGO-CLIPROV = WKS-CODIGO-PARTE
017200         ADD 1 TO WKS-TOTAL-MOVIMIENTOS
017300         MOVE FTDC-FECHA-DOC    TO WKS-MV-FECHA (WKS-TOTAL-MOVIMIENTOS)
017400         MOVE 'FACTURA'         TO WKS-MV-TIPO  (WKS-TOTAL-MOVIMIENTOS)
017500         MOVE FTDC-NUMERO-GENERADO
017600                              TO WKS-MV-REFERENCIA (WKS-TOTAL-MOVIMIENTOS)
017700         MOVE FTDC-TOTAL-GENERAL
017800                                TO WKS-MV-DEBITO (WKS-TOTAL-MOVIMIENTOS)
017900         MOVE ZERO              TO WKS-MV-CREDITO (WKS-TOTAL-MOVIMIENTOS)
018000     END-IF
018100     READ DOCHDROT
018200         AT END SET FIN-DOCHDROT TO TRUE
018300     END-READ.
018400 201-CARGA-UNA-FACTURA-E. EXIT.
018500
018600 210-CARGA-PAGOS SECTION.
018700     READ PAYFILE
018800         AT END SET FIN-PAYFILE TO TRUE
018900     END-READ
019000     PERFORM 211-CARGA-UN-PAGO UNTIL FIN-PAYFILE.
019100 210-CARGA-PAGOS-E. EXIT.
019200
019300 211-CARGA-UN-PAGO SECTION.
019400     IF FTPG-MONTO-PAGO NOT NUMERIC                               RQAL7019
019500        MOVE ZERO TO FTPG-MONTO-PAGO                              RQAL7019
019600     END-IF                                                       RQAL7019
019700     IF FTPG-CODIGO-CLIPROV = WKS-CODIGO-PARTE
019800         ADD 1 TO WKS-TOTAL-MOVIMIENTOS
019900         MOVE FTPG-FECHA-PAGO     TO WKS-MV-FECHA (WKS-TOTAL-MOVIMIENTOS)
020000         MOVE 'PAGO'              TO WKS-MV-TIPO  (WKS-TOTAL-MOVIMIENTOS)
020100         MOVE FTPG-REFERENCIA-PAGO
020200                            TO WKS-MV-REFERENCIA (WKS-TOTAL-MOVIMIENTOS)
020300         MOVE ZERO                TO WKS-MV-DEBITO (WKS-TOTAL-MOVIMIENTOS)
020400         MOVE FTPG-MONTO-PAGO    TO WKS-MV-CREDITO (WKS-TOTAL-MOVIMIENTOS)
020500     END-IF
020600     READ PAYFILE
020700         AT END SET FIN-PAYFILE TO TRUE
020800     END-READ.
020900 211-CARGA-UN-PAGO-E. EXIT.
021000******************************************************************
021100*   O R D E N A   L A   T A B L A   P O R   F E C H A             *
021200******************************************************************
021300 300-ORDENA-MOVIMIENTOS SECTION.
021400*    BURBUJA SIMPLE - LA TABLA RARA VEZ PASA DE UNOS CUANTOS
021500*    CIENTOS DE RENGLONES PARA UN SOLO CLIENTE O PROVEEDOR.
021600     PERFORM 305-PASADA-BURBUJA
021700         VARYING IDX-MOV FROM 1 BY 1
021800         UNTIL IDX-MOV >= WKS-TOTAL-MOVIMIENTOS.
021900 300-ORDENA-MOVIMIENTOS-E. EXIT.
022000
022100 305-PASADA-BURBUJA SECTION.
022200     PERFORM 310-COMPARA-Y-INTERCAMBIA
022300         VARYING IDX-CTR FROM 1 BY 1
022400         UNTIL IDX-CTR > WKS-TOTAL-MOVIMIENTOS - IDX-MOV.
022500 305-PASADA-BURBUJA-E. EXIT.
022600
022700 310-COMPARA-Y-INTERCAMBIA SECTION.
022800     IF WKS-MV-FECHA (IDX-CTR) > WKS-MV-FECHA (IDX-CTR + 1)
022900        MOVE WKS-MOVTO (IDX-CTR)     TO WKS-MOVTO-TEMP
023000        MOVE WKS-MOVTO (IDX-CTR + 1) TO WKS-MOVTO (IDX-CTR)
023100        MOVE WKS-MOVTO-TEMP          TO WKS-MOVTO (IDX-CTR + 1)
023200     END-IF.
023300 310-COMPARA-Y-INTERCAMBIA-E. EXIT.
023400******************************************************************
023500*    I M P R I M E   E L   K A R D E X   C O N   S A L D O       *
023600******************************************************************
023700 400-IMPRIME-KARDEX SECTION.
023800     MOVE ZERO TO WKS-SALDO-CORRIDO
023900     MOVE SPACES TO REG-RPTLEDG
024000     WRITE REG-RPTLEDG FROM '   E S T A D O   D E   C U E N T A'
024100     MOVE WKS-LINEA-ENCABEZADO-R TO REG-RPTLEDG
024200     WRITE REG-RPTLEDG
024300     PERFORM 410-IMPRIME-UN-MOVIMIENTO
024400         VARYING IDX-MOV FROM 1 BY 1
024500         UNTIL IDX-MOV > WKS-TOTAL-MOVIMIENTOS
024600     MOVE WKS-SALDO-CORRIDO TO WKS-MASCARA-SALDO                  RQAL6213
024700     MOVE SPACES TO REG-RPTLEDG
024800     STRING '  SALDO AL CIERRE: ' WKS-MASCARA-SALDO               RQAL6213
024900            DELIMITED BY SIZE INTO REG-RPTLEDG
025000     WRITE REG-RPTLEDG.
025100 400-IMPRIME-KARDEX-E. EXIT.
025200
025300 410-IMPRIME-UN-MOVIMIENTO SECTION.
025400     ADD WKS-MV-DEBITO (IDX-MOV) TO WKS-SALDO-CORRIDO
025500     SUBTRACT WKS-MV-CREDITO (IDX-MOV) FROM WKS-SALDO-CORRIDO
025600     MOVE WKS-MV-FECHA (IDX-MOV)      TO WKS-FECHA-IMPRESA
025700     MOVE WKS-FI-DIA                  TO LD-DIA
025800     MOVE WKS-FI-MES                  TO LD-MES
025900     MOVE WKS-FI-ANIO                 TO LD-ANIO
026000     MOVE WKS-MV-TIPO (IDX-MOV)        TO LD-TIPO
026100     MOVE WKS-MV-REFERENCIA (IDX-MOV)  TO LD-REFERENCIA
026200     MOVE WKS-MV-DEBITO (IDX-MOV)       TO LD-DEBITO
026300     MOVE WKS-MV-CREDITO (IDX-MOV)      TO LD-CREDITO
026400     MOVE WKS-SALDO-CORRIDO             TO LD-SALDO
026500     MOVE WKS-LINEA-DETALLE-R TO REG-RPTLEDG
026600     WRITE REG-RPTLEDG.
026700 410-IMPRIME-UN-MOVIMIENTO-E. EXIT.
026800
026900 950-CERRAR-ARCHIVOS SECTION.
027000     CLOSE DOCHDROT PAYFILE RPTLEDG.
027100 950-CERRAR-ARCHIVOS-E. EXIT.
