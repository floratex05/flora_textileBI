000100******************************************************************
000200* FECHA       : 16/08/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EEDR)                             *
000400* APLICACION  : FLORA TEXTILES - MAYOREO                         *
000500* PROGRAMA    : FTBDASH                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RESUMEN DE CONTROL (TABLERO) DE LA CORRIDA       *
000800*             : NOCTURNA.  CUENTA RENGLONES POR CADA ARCHIVO Y   *
000900*             : ACUMULA VENTAS, COMPRAS Y VALORIZACION DE        *
001000*             : BODEGA PARA CUADRE CON CONTABILIDAD.             *
001100* ARCHIVOS    : CUSTMAST=E, SUPPMAST=E, ITEMMAST=E, DOCHDROT=E,  *
001200*             : PAYFILE=E, STKMOVE=E, RPTDASH=S                  *
001300* INSTALADO   : 23/08/1989                                       *
001400******************************************************************
001500*                H I S T O R I A L   D E   C A M B I O S         *
001600******************************************************************
001700* 23/08/1989  EEDR  SOLIC. 4499   VERSION ORIGINAL DEL PROGRAMA  *
001800* 09/05/1994  JMLR  SOLIC. 4960   SE AGREGA CONTEO DE BITACORA   *
001900*                                 DE MOVIMIENTOS DE BODEGA       *
002000* 20/11/1998  EEDR  SOLIC. 5911   REVISION DE FECHAS PARA EL     *
002100*                                 CAMBIO DE SIGLO                *
002200* 14/07/2006  RQAL  SOLIC. 6591   SE SEPARA VENTAS DE COMPRAS EN *
002300*                                 EL TOTAL GENERAL IMPRESO       *
002400* 19/03/2010  RQAL  SOLIC. 7018   LA VALORIZACION DE BODEGA DEL *
002500*                                 TABLERO SUMA TODOS LOS ARTIC- *
002600*                                 ULOS, ACTIVOS O NO; ASI LO    *
002700*                                 PIDE CONTABILIDAD PARA CUADRAR*
002800*                                 CONTRA EL TOTAL DE INVENTARIO.*
002900*                                 SE VALIDA QUE COSTO, EXISTEN- *
003000*                                 CIA Y TOTAL DE DOCUMENTO SEAN *
003100*                                 NUMERICOS ANTES DE ACUMULAR.  *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    FTBDASH.
003500 AUTHOR.        ERICK RAMIREZ.
003600 INSTALLATION.  FLORA TEXTILES - DEPTO DE SISTEMAS.
003700 DATE-WRITTEN.  16/08/1989.
003800 DATE-COMPILED.
003900 SECURITY.      USO INTERNO UNICAMENTE.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CUSTMAST  ASSIGN TO CUSTMAST
004700            FILE STATUS IS FS-CUSTMAST.
004800     SELECT SUPPMAST  ASSIGN TO SUPPMAST
004900            FILE STATUS IS FS-SUPPMAST.
005000     SELECT ITEMMAST  ASSIGN TO ITEMMAST
005100            FILE STATUS IS FS-ITEMMAST.
005200     SELECT DOCHDROT  ASSIGN TO DOCHDROT
005300            FILE STATUS IS FS-DOCHDROT.
005400     SELECT PAYFILE   ASSIGN TO PAYFILE
005500            FILE STATUS IS FS-PAYFILE.
005600     SELECT STKMOVE   ASSIGN TO STKMOVE
005700            FILE STATUS IS FS-STKMOVE.
005800     SELECT RPTDASH   ASSIGN TO RPTDASH
005900            FILE STATUS IS FS-RPTDASH.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  CUSTMAST.
006300     COPY FTCUST.
006400 FD  SUPPMAST.
006500     COPY FTSUPP.
006600 FD  ITEMMAST.
006700     COPY FTITEM.
006800 FD  DOCHDROT.
006900     COPY FTDHDR.
007000 FD  PAYFILE.
007100     COPY FTPAY.
007200 FD  STKMOVE.
007300     COPY FTSMV.
007400 FD  RPTDASH.
007500 01  REG-RPTDASH                  PIC X(132).
007600 WORKING-STORAGE SECTION.
007700 01  WKS-ESTATUS-ARCHIVOS.
007800     05  FS-CUSTMAST              PIC X(02) VALUE '00'.
007900     05  FS-SUPPMAST              PIC X(02) VALUE '00'.
008000     05  FS-ITEMMAST              PIC X(02) VALUE '00'.
008100     05  FS-DOCHDROT              PIC X(02) VALUE '00'.
008200     05  FS-PAYFILE               PIC X(02) VALUE '00'.
008300     05  FS-STKMOVE               PIC X(02) VALUE '00'.
008400     05  FS-RPTDASH               PIC X(02) VALUE '00'.
008500     05  FILLER                   PIC X(02) VALUE SPACES.
008600 01  WKS-INDICADORES-FIN.
008700     05  WKS-FIN-CUSTMAST         PIC 9(01) VALUE ZERO.
008800         88  FIN-CUSTMAST                    VALUE 1.
008900     05  WKS-FIN-SUPPMAST         PIC 9(01) VALUE ZERO.
009000         88  FIN-SUPPMAST                    VALUE 1.
009100     05  WKS-FIN-ITEMMAST         PIC 9(01) VALUE ZERO.
009200         88  FIN-ITEMMAST                    VALUE 1.
009300     05  WKS-FIN-DOCHDROT         PIC 9(01) VALUE ZERO.
009400         88  FIN-DOCHDROT                    VALUE 1.
009500     05  WKS-FIN-PAYFILE          PIC 9(01) VALUE ZERO.
009600         88  FIN-PAYFILE                     VALUE 1.
009700     05  WKS-FIN-STKMOVE          PIC 9(01) VALUE ZERO.
009800         88  FIN-STKMOVE                     VALUE 1.
009900     05  FILLER                   PIC X(01) VALUE SPACES.
010000******************************************************************
010100*             C O N T A D O R E S   D E   R E N G L O N E S      *
010200******************************************************************
010300 01  WKS-CONTADORES.
010400     05  WKS-CTR-CLIENTES         PIC 9(06) COMP VALUE ZERO.
010500     05  WKS-CTR-PROVEEDORES      PIC 9(06) COMP VALUE ZERO.
010600     05  WKS-CTR-ARTICULOS        PIC 9(06) COMP VALUE ZERO.
010700     05  WKS-CTR-FACT-VENTA       PIC 9(06) COMP VALUE ZERO.
010800     05  WKS-CTR-ORDEN-COMPRA     PIC 9(06) COMP VALUE ZERO.
010900     05  WKS-CTR-PEDIDO-VENTA     PIC 9(06) COMP VALUE ZERO.
011000     05  FILLER                   PIC X(02) VALUE SPACES.
011100* CONTADORES DE USO UNICO: SE DECLARAN A NIVEL 77, FUERA DE GRUPO.
011200 77  WKS-CTR-PAGOS                PIC 9(06) COMP VALUE ZERO.
011300 77  WKS-CTR-MOVTOS-BODEGA        PIC 9(06) COMP VALUE ZERO.
011400******************************************************************
011500*             A C U M U L A D O R E S   D E   M O N T O S        *
011600******************************************************************
011700 01  WKS-TOTAL-VENTAS             PIC S9(11)V99 VALUE ZERO.       RQAL6591
011800 01  WKS-TOTAL-COMPRAS            PIC S9(11)V99 VALUE ZERO.       RQAL6591
011900 01  WKS-TOTAL-VALORIZACION       PIC S9(13)V99 VALUE ZERO.
012000 01  WKS-VALOR-RENGLON            PIC S9(11)V999 VALUE ZERO.
012100 01  WKS-FECHA-CORRIDA            PIC 9(08).
012200 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
012300     05  WKS-FC-ANIO              PIC 9(04).
012400     05  WKS-FC-MES               PIC 9(02).
012500     05  WKS-FC-DIA               PIC 9(02).
012600 01  WKS-TOTAL-GENERAL            PIC S9(11)V99 VALUE ZERO.
012700 01  WKS-TOTAL-GENERAL-R REDEFINES WKS-TOTAL-GENERAL.
012800     05  FILLER                   PIC S9(09).
012900     05  FILLER                   PIC 99.
013000 77  WKS-CTR-EDITADO              PIC ZZZ,ZZ9.
013100 01  WKS-MASCARA-MONTO            PIC Z,ZZZ,ZZZ,ZZ9.99.
013200 01  WKS-LINEA-FECHA.
013300     05  FILLER                   PIC X(02) VALUE SPACES.
013400     05  FILLER                   PIC X(15) VALUE 'FECHA CORRIDA:'.
013500     05  LF-DIA                   PIC 99.
013600     05  FILLER                   PIC X(01) VALUE '/'.
013700     05  LF-MES                   PIC 99.
013800     05  FILLER                   PIC X(01) VALUE '/'.
013900     05  LF-ANIO                  PIC 9999.
014000     05  FILLER                   PIC X(106) VALUE SPACES.
014100 01  WKS-LINEA-FECHA-R REDEFINES WKS-LINEA-FECHA.
014200     05  FILLER                   PIC X(132).
014300 PROCEDURE DIVISION.
014400 000-PRINCIPAL SECTION.
014500     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
014600     PERFORM 100-ABRIR-ARCHIVOS
014700     PERFORM 200-CUENTA-CLIENTES
014800     PERFORM 210-CUENTA-PROVEEDORES
014900     PERFORM 220-CUENTA-ARTICULOS
015000     PERFORM 230-CUENTA-DOCUMENTOS
015100     PERFORM 240-CUENTA-PAGOS
015200     PERFORM 250-CUENTA-MOVTOS-BODEGA
015300     PERFORM 900-IMPRIME-TABLERO
015400     PERFORM 950-CERRAR-ARCHIVOS
015500     STOP RUN.
015600 000-PRINCIPAL-E. EXIT.
015700
015800 100-ABRIR-ARCHIVOS SECTION.
015900     OPEN INPUT CUSTMAST SUPPMAST ITEMMAST DOCHDROT PAYFILE STKMOVE
016000     OPEN OUTPUT RPTDASH
016100     EVALUATE TRUE
016200         WHEN FS-CUSTMAST NOT = '00'
016300           OR FS-SUPPMAST NOT = '00'
016400           OR FS-ITEMMAST NOT = '00'
016500           OR FS-DOCHDROT NOT = '00'
016600           OR FS-PAYFILE  NOT = '00'
016700           OR FS-STKMOVE  NOT = '00'
016800           OR FS-RPTDASH  NOT = '00'
016900             DISPLAY 'FTBDASH - ERROR AL ABRIR ARCHIVOS' UPON CONSOLE
017000             MOVE 91 TO RETURN-CODE
017100             PERFORM 950-CERRAR-ARCHIVOS
017200             STOP RUN
017300     END-EVALUATE.
017400 100-ABRIR-ARCHIVOS-E. EXIT.
017500
017600 200-CUENTA-CLIENTES SECTION.
017700     READ CUSTMAST
017800         AT END SET FIN-CUSTMAST TO TRUE
017900     END-READ
018000     PERFORM 201-CUENTA-UN-CLIENTE UNTIL FIN-CUSTMAST.
018100 200-CUENTA-CLIENTES-E. EXIT.
018200
018300 201-CUENTA-UN-CLIENTE SECTION.
018400     ADD 1 TO WKS-CTR-CLIENTES
018500     READ CUSTMAST
018600         AT END SET FIN-CUSTMAST TO TRUE
018700     END-READ.
018800 201-CUENTA-UN-CLIENTE-E. EXIT.
018900
019000 210-CUENTA-PROVEEDORES SECTION.
019100     READ SUPPMAST
019200         AT END SET FIN-SUPPMAST TO TRUE
019300     END-READ
019400     PERFORM 211-CUENTA-UN-PROVEEDOR UNTIL FIN-SUPPMAST.
019500 210-CUENTA-PROVEEDORES-E. EXIT.
019600
019700 211-CUENTA-UN-PROVEEDOR SECTION.
019800     ADD 1 TO WKS-CTR-PROVEEDORES
019900     READ SUPPMAST
020000         AT END SET FIN-SUPPMAST TO TRUE
020100     END-READ.
020200 211-CUENTA-UN-PROVEEDOR-E. EXIT.
020300******************************************************************
020400*   C U E N T A   A R T I C U L O S   Y   V A L O R I Z A        *
020500******************************************************************
020600 220-CUENTA-ARTICULOS SECTION.
020700     READ ITEMMAST
020800         AT END SET FIN-ITEMMAST TO TRUE
020900     END-READ
021000     PERFORM 221-CUENTA-UN-ARTICULO UNTIL FIN-ITEMMAST.
021100 220-CUENTA-ARTICULOS-E. EXIT.
021200
021300 221-CUENTA-UN-ARTICULO SECTION.
021400     ADD 1 TO WKS-CTR-ARTICULOS
021500     IF FTAR-PRECIO-COSTO NOT NUMERIC                             RQAL7018
021600        MOVE ZERO TO FTAR-PRECIO-COSTO                            RQAL7018
021700     END-IF                                                       RQAL7018
021800     IF FTAR-EXISTENCIA NOT NUMERIC                               RQAL7018
021900        MOVE ZERO TO FTAR-EXISTENCIA                              RQAL7018
022000     END-IF                                                       RQAL7018
022100     COMPUTE WKS-VALOR-RENGLON ROUNDED =
022200             FTAR-PRECIO-COSTO * FTAR-EXISTENCIA
022300*  SOLIC. 7018: VALORIZACION SIEMPRE SUMA TODOS LOS              RQAL7018
022400*  ARTICULOS, ACTIVOS O NO.                                      RQAL7018
022500     ADD WKS-VALOR-RENGLON TO WKS-TOTAL-VALORIZACION
022600     READ ITEMMAST
022700         AT END SET FIN-ITEMMAST TO TRUE
022800     END-READ.
022900 221-CUENTA-UN-ARTICULO-E. EXIT.
023000******************************************************************
023100*  C U E N T A   D O C U M E N T O S   Y   A C U M U L A  M O N  *
023200******************************************************************
023300 230-CUENTA-DOCUMENTOS SECTION.
023400     READ DOCHDROT
023500         AT END SET FIN-DOCHDROT TO TRUE
023600     END-READ
023700     PERFORM 231-CUENTA-UN-DOCUMENTO UNTIL FIN-DOCHDROT.
023800 230-CUENTA-DOCUMENTOS-E. EXIT.
023900
024000 231-CUENTA-UN-DOCUMENTO SECTION.
024100     IF FTDC-TOTAL-GENERAL NOT NUMERIC                            RQAL7018
024200        MOVE ZERO TO FTDC-TOTAL-GENERAL                           RQAL7018
024300     END-IF                                                       RQAL7018
024400     EVALUATE TRUE
024500         WHEN FTDC-ES-PEDIDO-VENTA
024600              ADD 1 TO WKS-CTR-PEDIDO-VENTA
024700         WHEN FTDC-ES-FACTURA-VENTA
024800              ADD 1 TO WKS-CTR-FACT-VENTA
024900              IF FTDC-ES-SOMETIDO
025000                 ADD FTDC-TOTAL-GENERAL TO WKS-TOTAL-VENTAS
025100              END-IF
025200         WHEN FTDC-ES-ORDEN-COMPRA
025300              ADD 1 TO WKS-CTR-ORDEN-COMPRA
025400              IF FTDC-ES-SOMETIDO
025500                 ADD FTDC-TOTAL-GENERAL TO WKS-TOTAL-COMPRAS
025600              END-IF
025700     END-EVALUATE
025800     READ DOCHDROT
025900         AT END SET FIN-DOCHDROT TO TRUE
026000     END-READ.
026100 231-CUENTA-UN-DOCUMENTO-E. EXIT.
026200
026300 240-CUENTA-PAGOS SECTION.
026400     READ PAYFILE
026500         AT END SET FIN-PAYFILE TO TRUE
026600     END-READ
026700     PERFORM 241-CUENTA-UN-PAGO UNTIL FIN-PAYFILE.
026800 240-CUENTA-PAGOS-E. EXIT.
026900
027000 241-CUENTA-UN-PAGO SECTION.
027100     ADD 1 TO WKS-CTR-PAGOS
027200     READ PAYFILE
027300         AT END SET FIN-PAYFILE TO TRUE
027400     END-READ.
027500 241-CUENTA-UN-PAGO-E. EXIT.
027600
027700 250-CUENTA-MOVTOS-BODEGA SECTION.
027800     READ STKMOVE
027900         AT END SET FIN-STKMOVE TO TRUE
028000     END-READ
028100     PERFORM 251-CUENTA-UN-MOVTO UNTIL FIN-STKMOVE.
028200 250-CUENTA-MOVTOS-BODEGA-E. EXIT.
028300
028400 251-CUENTA-UN-MOVTO SECTION.
028500     ADD 1 TO WKS-CTR-MOVTOS-BODEGA
028600     READ STKMOVE
028700         AT END SET FIN-STKMOVE TO TRUE
028800     END-READ.
028900 251-CUENTA-UN-MOVTO-E. EXIT.
029000******************************************************************
029100*           I M P R I M E   T A B L E R O   D E   C O N T R O    *
029200******************************************************************
029300 900-IMPRIME-TABLERO SECTION.
029400     ADD WKS-TOTAL-VENTAS WKS-TOTAL-COMPRAS GIVING WKS-TOTAL-GENERAL
029500     MOVE WKS-FC-DIA  TO LF-DIA
029600     MOVE WKS-FC-MES  TO LF-MES
029700     MOVE WKS-FC-ANIO TO LF-ANIO
029800     MOVE SPACES TO REG-RPTDASH
029900     WRITE REG-RPTDASH FROM '   T A B L E R O   D E   C O N T R O L'
030000     MOVE WKS-LINEA-FECHA-R TO REG-RPTDASH
030100     WRITE REG-RPTDASH
030200     MOVE SPACES TO REG-RPTDASH
030300     WRITE REG-RPTDASH
030400     MOVE WKS-CTR-CLIENTES TO WKS-CTR-EDITADO
030500     STRING '  CLIENTES LEIDOS .......... ' WKS-CTR-EDITADO
030600            DELIMITED BY SIZE INTO REG-RPTDASH
030700     WRITE REG-RPTDASH
030800     MOVE WKS-CTR-PROVEEDORES TO WKS-CTR-EDITADO
030900     MOVE SPACES TO REG-RPTDASH
031000     STRING '  PROVEEDORES LEIDOS ....... ' WKS-CTR-EDITADO
031100            DELIMITED BY SIZE INTO REG-RPTDASH
031200     WRITE REG-RPTDASH
031300     MOVE WKS-CTR-ARTICULOS TO WKS-CTR-EDITADO
031400     MOVE SPACES TO REG-RPTDASH
031500     STRING '  ARTICULOS LEIDOS ......... ' WKS-CTR-EDITADO
031600            DELIMITED BY SIZE INTO REG-RPTDASH
031700     WRITE REG-RPTDASH
031800     MOVE WKS-CTR-PEDIDO-VENTA TO WKS-CTR-EDITADO
031900     MOVE SPACES TO REG-RPTDASH
032000     STRING '  PEDIDOS DE VENTA ......... ' WKS-CTR-EDITADO
032100            DELIMITED BY SIZE INTO REG-RPTDASH
032200     WRITE REG-RPTDASH
032300     MOVE WKS-CTR-FACT-VENTA TO WKS-CTR-EDITADO
032400     MOVE SPACES TO REG-RPTDASH
032500     STRING '  FACTURAS DE VENTA ........ ' WKS-CTR-EDITADO
032600            DELIMITED BY SIZE INTO REG-RPTDASH
032700     WRITE REG-RPTDASH
032800     MOVE WKS-CTR-ORDEN-COMPRA TO WKS-CTR-EDITADO
032900     MOVE SPACES TO REG-RPTDASH
033000     STRING '  ORDENES DE COMPRA ........ ' WKS-CTR-EDITADO
033100            DELIMITED BY SIZE INTO REG-RPTDASH
033200     WRITE REG-RPTDASH
033300     MOVE WKS-CTR-PAGOS TO WKS-CTR-EDITADO
033400     MOVE SPACES TO REG-RPTDASH
033500     STRING '  PAGOS Y COBROS ........... ' WKS-CTR-EDITADO
033600            DELIMITED BY SIZE INTO REG-RPTDASH
033700     WRITE REG-RPTDASH
033800     MOVE WKS-CTR-MOVTOS-BODEGA TO WKS-CTR-EDITADO
033900     MOVE SPACES TO REG-RPTDASH
034000     STRING '  MOVIMIENTOS DE BODEGA .... ' WKS-CTR-EDITADO
034100            DELIMITED BY SIZE INTO REG-RPTDASH
034200     WRITE REG-RPTDASH
034300     MOVE SPACES TO REG-RPTDASH
034400     WRITE REG-RPTDASH
034500     MOVE WKS-TOTAL-VENTAS TO WKS-MASCARA-MONTO
034600     STRING '  TOTAL FACTURADO VENTAS ... ' WKS-MASCARA-MONTO
034700            DELIMITED BY SIZE INTO REG-RPTDASH
034800     WRITE REG-RPTDASH
034900     MOVE WKS-TOTAL-COMPRAS TO WKS-MASCARA-MONTO
035000     MOVE SPACES TO REG-RPTDASH
035100     STRING '  TOTAL FACTURADO COMPRAS .. ' WKS-MASCARA-MONTO
035200            DELIMITED BY SIZE INTO REG-RPTDASH
035300     WRITE REG-RPTDASH
035400     MOVE WKS-TOTAL-GENERAL TO WKS-MASCARA-MONTO
035500     MOVE SPACES TO REG-RPTDASH
035600     STRING '  TOTAL GENERAL VENTAS+COMPRAS ' WKS-MASCARA-MONTO
035700            DELIMITED BY SIZE INTO REG-RPTDASH
035800     WRITE REG-RPTDASH
035900     MOVE WKS-TOTAL-VALORIZACION TO WKS-MASCARA-MONTO
036000     MOVE SPACES TO REG-RPTDASH
036100     STRING '  VALORIZACION DE BODEGA ... ' WKS-MASCARA-MONTO
036200            DELIMITED BY SIZE INTO REG-RPTDASH
036300     WRITE REG-RPTDASH.
036400 900-IMPRIME-TABLERO-E. EXIT.
036500
036600 950-CERRAR-ARCHIVOS SECTION.
036700     CLOSE CUSTMAST SUPPMAST ITEMMAST DOCHDROT PAYFILE STKMOVE RPTDASH.
036800 950-CERRAR-ARCHIVOS-E. EXIT.
