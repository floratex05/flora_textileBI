000100******************************************************************
000200* FECHA       : 30/07/1994                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EEDR)                             *
000400* APLICACION  : FLORA TEXTILES - MAYOREO                         *
000500* PROGRAMA    : FTBWORD                                          *
000600* TIPO        : SUBPROGRAMA (CALLED)                             *
000700* DESCRIPCION : RECIBE UN MONTO NUMERICO (LK-MONTO) Y REGRESA SU *
000800*             : REPRESENTACION EN LETRAS (LK-LETRAS) EN INGLES,  *
000900*             : EN RUPIAS Y PAISE, PARA EL TOTAL GENERAL DE      *
001000*             : FACTURA.                                        *
001100* LLAMADO POR : FTBPOST                                          *
001200* INSTALADO   : 30/07/1994                                       *
001300******************************************************************
001400*                H I S T O R I A L   D E   C A M B I O S         *
001500******************************************************************
001600* 30/07/1994  EEDR  SOLIC. 5120   VERSION ORIGINAL DEL PROGRAMA  *
001700* 14/06/1996  CEGM  SOLIC. 5405   CORRIGE CONCATENACION DE       *
001800*                                 CENTENA CUANDO EL GRUPO ES 100 *
001900* 08/10/1998  EEDR  SOLIC. 5887   AMPLIA RANGO HASTA 999 MILLONES*
002000* 05/02/2003  RQAL  SOLIC. 6318   SE AGREGA VALIDACION DE MONTO  *
002100*                                 NEGATIVO (REGRESA EN BLANCO)   *
002200* 12/09/2007  EEDR  SOLIC. 6602   A PETICION DE LA CASA MATRIZ   *
002300*                                 (GRUPO TEXTIL DE LA INDIA) SE  *
002400*                                 CAMBIA EL AGRUPAMIENTO DE MIL/ *
002500*                                 MILLON A LAKH/CRORE, Y EL      *
002600*                                 RESULTADO PASA A INGLES/RUPIAS *
002700*                                 PARA FACTURAS DE EXPORTACION    *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    FTBWORD.
003100 AUTHOR.        ERICK RAMIREZ.
003200 INSTALLATION.  FLORA TEXTILES - DEPTO DE SISTEMAS.
003300 DATE-WRITTEN.  30/07/1994.
003400 DATE-COMPILED.
003500 SECURITY.      USO INTERNO UNICAMENTE.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200******************************************************************
004300*               V A R I A B L E S   D E   T R A B A J O          *
004400******************************************************************
004500 01  WKS-MONTO-ABS                PIC 9(09)V99.
004600 01  WKS-UNIDADES-MONTO           PIC 9(09).
004700* AGRUPAMIENTO LAKH/CRORE (SOLIC. 6602): LOS 9 DIGITOS DEL MONTO  EEDR6602
004800* SE PARTEN 2-2-2-3, NO 3-3-3 COMO EN EL SISTEMA DE OCCIDENTE.
004900 01  WKS-UNIDADES-MONTO-R REDEFINES WKS-UNIDADES-MONTO.
005000     05  WKS-UM-CRORE             PIC 9(02).
005100     05  WKS-UM-LAKH              PIC 9(02).
005200     05  WKS-UM-MIL               PIC 9(02).
005300     05  WKS-UM-CENTENA           PIC 9(03).
005400 01  WKS-GRUPO-TEXTO              PIC X(40).
005500 01  WKS-LETRAS-RESULTADO         PIC X(120).
005600* CONTADORES DE TRABAJO INDEPENDIENTES (SOLIC. 6602): SE DECLARAN EEDR6602
005700* A NIVEL 77, FUERA DE GRUPO, POR SER ESCALARES DE USO UNICO.
005800 77  WKS-CENTAVOS-MONTO           PIC 9(02).
005900 77  WKS-GRUPO-NUMERO             PIC 9(03).
006000 77  WKS-DECENA-UNIDAD            PIC 9(02).
006100 77  WKS-DIGITO-CENTENA           PIC 9(01).
006200 77  WKS-DIGITO-DECENA            PIC 9(01).
006300 77  WKS-DIGITO-UNIDAD            PIC 9(01).
006400 77  WKS-PTR-LETRAS               PIC 9(04) COMP.
006500 77  WKS-PTR-GRUPO                PIC 9(04) COMP.
006600******************************************************************
006700*  T A B L A S   D E   P A L A B R A S   ( U N I D A D E S )     *
006800******************************************************************
006900 01  WKS-TABLA-UNIDADES.
007000     05  FILLER                   PIC X(10) VALUE 'ZERO      '.
007100     05  FILLER                   PIC X(10) VALUE 'ONE       '.
007200     05  FILLER                   PIC X(10) VALUE 'TWO       '.
007300     05  FILLER                   PIC X(10) VALUE 'THREE     '.
007400     05  FILLER                   PIC X(10) VALUE 'FOUR      '.
007500     05  FILLER                   PIC X(10) VALUE 'FIVE      '.
007600     05  FILLER                   PIC X(10) VALUE 'SIX       '.
007700     05  FILLER                   PIC X(10) VALUE 'SEVEN     '.
007800     05  FILLER                   PIC X(10) VALUE 'EIGHT     '.
007900     05  FILLER                   PIC X(10) VALUE 'NINE      '.
008000 01  WKS-TABLA-UNIDADES-R REDEFINES WKS-TABLA-UNIDADES.
008100     05  WKS-UNI-NOMBRE OCCURS 10 TIMES PIC X(10).
008200******************************************************************
008300*  T A B L A S   D E   P A L A B R A S   ( 1 0   A   1 9 )       *
008400******************************************************************
008500 01  WKS-TABLA-DIECI.
008600     05  FILLER                   PIC X(12) VALUE 'TEN         '.
008700     05  FILLER                   PIC X(12) VALUE 'ELEVEN      '.
008800     05  FILLER                   PIC X(12) VALUE 'TWELVE      '.
008900     05  FILLER                   PIC X(12) VALUE 'THIRTEEN    '.
009000     05  FILLER                   PIC X(12) VALUE 'FOURTEEN    '.
009100     05  FILLER                   PIC X(12) VALUE 'FIFTEEN     '.
009200     05  FILLER                   PIC X(12) VALUE 'SIXTEEN     '.
009300     05  FILLER                   PIC X(12) VALUE 'SEVENTEEN   '.
009400     05  FILLER                   PIC X(12) VALUE 'EIGHTEEN    '.
009500     05  FILLER                   PIC X(12) VALUE 'NINETEEN    '.
009600 01  WKS-TABLA-DIECI-R REDEFINES WKS-TABLA-DIECI.
009700     05  WKS-DIECI-NOMBRE OCCURS 10 TIMES PIC X(12).
009800******************************************************************
009900*  T A B L A S   D E   P A L A B R A S   ( D E C E N A S )       *
010000******************************************************************
010100 01  WKS-TABLA-DECENA.
010200     05  FILLER                   PIC X(10) VALUE 'TWENTY    '.
010300     05  FILLER                   PIC X(10) VALUE 'THIRTY    '.
010400     05  FILLER                   PIC X(10) VALUE 'FORTY     '.
010500     05  FILLER                   PIC X(10) VALUE 'FIFTY     '.
010600     05  FILLER                   PIC X(10) VALUE 'SIXTY     '.
010700     05  FILLER                   PIC X(10) VALUE 'SEVENTY   '.
010800     05  FILLER                   PIC X(10) VALUE 'EIGHTY    '.
010900     05  FILLER                   PIC X(10) VALUE 'NINETY    '.
011000 01  WKS-TABLA-DECENA-R REDEFINES WKS-TABLA-DECENA.
011100     05  WKS-DECENA-NOMBRE OCCURS 8 TIMES PIC X(10).
011200 LINKAGE SECTION.
011300 01  LK-MONTO                     PIC S9(09)V99.
011400 01  LK-LETRAS                    PIC X(120).
011500 PROCEDURE DIVISION USING LK-MONTO LK-LETRAS.
011600******************************************************************
011700*                   S E C C I O N   P R I N C I P A L            *
011800******************************************************************
011900 000-PRINCIPAL SECTION.
012000     MOVE SPACES TO LK-LETRAS
012100     IF LK-MONTO < 0
012200        GO TO 000-PRINCIPAL-E
012300     END-IF
012400     MOVE LK-MONTO TO WKS-MONTO-ABS
012500     MOVE WKS-MONTO-ABS TO WKS-UNIDADES-MONTO
012600     COMPUTE WKS-CENTAVOS-MONTO ROUNDED =
012700             (WKS-MONTO-ABS - WKS-UNIDADES-MONTO) * 100
012800     MOVE SPACES TO WKS-LETRAS-RESULTADO
012900     MOVE 1 TO WKS-PTR-LETRAS
013000     PERFORM 100-ARMA-MONTO-EN-LETRAS
013100     MOVE WKS-LETRAS-RESULTADO TO LK-LETRAS.
013200 000-PRINCIPAL-E. EXIT PROGRAM.
013300******************************************************************
013400*           A R M A   M O N T O   E N   L E T R A S              *
013500*  SE CONSTRUYE EL RESULTADO AVANZANDO WKS-PTR-LETRAS CON CADA   *
013600*  STRING PARA NO DEPENDER DE RECORTAR ESPACIOS AL VUELO         *
013700******************************************************************
013800 100-ARMA-MONTO-EN-LETRAS SECTION.
013900     IF WKS-UNIDADES-MONTO = 0
014000        STRING 'ZERO RUPEES' DELIMITED BY SIZE
014100               INTO WKS-LETRAS-RESULTADO WITH POINTER WKS-PTR-LETRAS
014200     ELSE
014300        PERFORM 110-AGREGA-MILLONES
014400        PERFORM 115-AGREGA-LAKH
014500        PERFORM 120-AGREGA-MILLARES
014600        PERFORM 130-AGREGA-CENTENA-FINAL
014700        PERFORM 140-AGREGA-ETIQUETA-MONEDA
014800     END-IF
014900     PERFORM 150-AGREGA-CENTAVOS.
015000 100-ARMA-MONTO-EN-LETRAS-E. EXIT.
015100
015200 110-AGREGA-MILLONES SECTION.
015300     IF WKS-UM-CRORE > 0
015400        MOVE WKS-UM-CRORE TO WKS-GRUPO-NUMERO
015500        PERFORM 800-CONVIERTE-GRUPO
015600        PERFORM 190-AGREGA-ESPACIO-LETRAS
015700        STRING WKS-GRUPO-TEXTO (1:WKS-PTR-GRUPO - 1) DELIMITED BY SIZE
015800               ' CRORE' DELIMITED BY SIZE
015900               INTO WKS-LETRAS-RESULTADO WITH POINTER WKS-PTR-LETRAS
016000     END-IF.
016100 110-AGREGA-MILLONES-E. EXIT.
016200
016300 115-AGREGA-LAKH SECTION.
016400     IF WKS-UM-LAKH > 0
016500        MOVE WKS-UM-LAKH TO WKS-GRUPO-NUMERO
016600        PERFORM 800-CONVIERTE-GRUPO
016700        PERFORM 190-AGREGA-ESPACIO-LETRAS
016800        STRING WKS-GRUPO-TEXTO (1:WKS-PTR-GRUPO - 1) DELIMITED BY SIZE
016900               ' LAKH' DELIMITED BY SIZE
017000               INTO WKS-LETRAS-RESULTADO WITH POINTER WKS-PTR-LETRAS
017100     END-IF.
017200 115-AGREGA-LAKH-E. EXIT.
017300
017400 120-AGREGA-MILLARES SECTION.
017500     IF WKS-UM-MIL > 0
017600        MOVE WKS-UM-MIL TO WKS-GRUPO-NUMERO
017700        PERFORM 800-CONVIERTE-GRUPO
017800        PERFORM 190-AGREGA-ESPACIO-LETRAS
017900        STRING WKS-GRUPO-TEXTO (1:WKS-PTR-GRUPO - 1) DELIMITED BY SIZE
018000               ' THOUSAND' DELIMITED BY SIZE
018100               INTO WKS-LETRAS-RESULTADO WITH POINTER WKS-PTR-LETRAS
018200     END-IF.
018300 120-AGREGA-MILLARES-E. EXIT.
018400
018500 130-AGREGA-CENTENA-FINAL SECTION.
018600     IF WKS-UM-CENTENA > 0
018700        MOVE WKS-UM-CENTENA TO WKS-GRUPO-NUMERO
018800        PERFORM 800-CONVIERTE-GRUPO
018900        PERFORM 190-AGREGA-ESPACIO-LETRAS
019000        STRING WKS-GRUPO-TEXTO (1:WKS-PTR-GRUPO - 1) DELIMITED BY SIZE
019100               INTO WKS-LETRAS-RESULTADO WITH POINTER WKS-PTR-LETRAS
019200     END-IF.
019300 130-AGREGA-CENTENA-FINAL-E. EXIT.
019400
019500 140-AGREGA-ETIQUETA-MONEDA SECTION.
019600     PERFORM 190-AGREGA-ESPACIO-LETRAS
019700     STRING 'RUPEES' DELIMITED BY SIZE
019800            INTO WKS-LETRAS-RESULTADO WITH POINTER WKS-PTR-LETRAS.
019900 140-AGREGA-ETIQUETA-MONEDA-E. EXIT.
020000
020100 150-AGREGA-CENTAVOS SECTION.
020200     IF WKS-CENTAVOS-MONTO > 0
020300        MOVE WKS-CENTAVOS-MONTO TO WKS-GRUPO-NUMERO
020400        PERFORM 800-CONVIERTE-GRUPO
020500        STRING ' AND ' DELIMITED BY SIZE
020600               WKS-GRUPO-TEXTO (1:WKS-PTR-GRUPO - 1) DELIMITED BY SIZE
020700               ' PAISE ONLY' DELIMITED BY SIZE
020800               INTO WKS-LETRAS-RESULTADO WITH POINTER WKS-PTR-LETRAS
020900     ELSE
021000        STRING ' ONLY' DELIMITED BY SIZE
021100               INTO WKS-LETRAS-RESULTADO WITH POINTER WKS-PTR-LETRAS
021200     END-IF.
021300 150-AGREGA-CENTAVOS-E. EXIT.
021400
021500 190-AGREGA-ESPACIO-LETRAS SECTION.
021600     IF WKS-PTR-LETRAS > 1
021700        STRING ' ' DELIMITED BY SIZE
021800               INTO WKS-LETRAS-RESULTADO WITH POINTER WKS-PTR-LETRAS
021900     END-IF.
022000 190-AGREGA-ESPACIO-LETRAS-E. EXIT.
022100******************************************************************
022200*    C O N V I E R T E   G R U P O   ( 0 0 0   A   9 9 9 )       *
022300******************************************************************
022400 800-CONVIERTE-GRUPO SECTION.
022500     MOVE SPACES TO WKS-GRUPO-TEXTO
022600     MOVE 1 TO WKS-PTR-GRUPO
022700     DIVIDE WKS-GRUPO-NUMERO BY 100
022800         GIVING WKS-DIGITO-CENTENA
022900         REMAINDER WKS-DECENA-UNIDAD
023000     IF WKS-DIGITO-CENTENA > 0
023100        STRING WKS-UNI-NOMBRE (WKS-DIGITO-CENTENA + 1)
023200               DELIMITED BY SPACE
023300               ' HUNDRED' DELIMITED BY SIZE
023400               INTO WKS-GRUPO-TEXTO WITH POINTER WKS-PTR-GRUPO
023500     END-IF
023600     IF WKS-DECENA-UNIDAD > 0
023700        PERFORM 810-CONVIERTE-DECENA-UNIDAD
023800     END-IF.
023900 800-CONVIERTE-GRUPO-E. EXIT.
024000
024100 810-CONVIERTE-DECENA-UNIDAD SECTION.
024200     EVALUATE TRUE
024300         WHEN WKS-DECENA-UNIDAD < 10
024400              PERFORM 195-AGREGA-ESPACIO-GRUPO
024500              STRING WKS-UNI-NOMBRE (WKS-DECENA-UNIDAD + 1)
024600                     DELIMITED BY SPACE
024700                     INTO WKS-GRUPO-TEXTO WITH POINTER WKS-PTR-GRUPO
024800         WHEN WKS-DECENA-UNIDAD < 20
024900              PERFORM 195-AGREGA-ESPACIO-GRUPO
025000              STRING WKS-DIECI-NOMBRE (WKS-DECENA-UNIDAD - 9)
025100                     DELIMITED BY SPACE
025200                     INTO WKS-GRUPO-TEXTO WITH POINTER WKS-PTR-GRUPO
025300         WHEN OTHER
025400              DIVIDE WKS-DECENA-UNIDAD BY 10
025500                  GIVING WKS-DIGITO-DECENA
025600              COMPUTE WKS-DIGITO-UNIDAD =
025700                      WKS-DECENA-UNIDAD - (WKS-DIGITO-DECENA * 10)
025800              PERFORM 195-AGREGA-ESPACIO-GRUPO
025900              STRING WKS-DECENA-NOMBRE (WKS-DIGITO-DECENA - 1)
026000                     DELIMITED BY SPACE
026100                     INTO WKS-GRUPO-TEXTO WITH POINTER WKS-PTR-GRUPO
026200              IF WKS-DIGITO-UNIDAD > 0
026300                 STRING ' ' DELIMITED BY SIZE
026400                        WKS-UNI-NOMBRE (WKS-DIGITO-UNIDAD + 1)
026500                            DELIMITED BY SPACE
026600                        INTO WKS-GRUPO-TEXTO WITH POINTER WKS-PTR-GRUPO
026700              END-IF
026800     END-EVALUATE.
026900 810-CONVIERTE-DECENA-UNIDAD-E. EXIT.
027000
027100 195-AGREGA-ESPACIO-GRUPO SECTION.
027200     IF WKS-PTR-GRUPO > 1
027300        STRING ' ' DELIMITED BY SIZE
027400               INTO WKS-GRUPO-TEXTO WITH POINTER WKS-PTR-GRUPO
027500     END-IF.
027600 195-AGREGA-ESPACIO-GRUPO-E. EXIT.
