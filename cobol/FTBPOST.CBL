000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EEDR)                             *
000400* APLICACION  : FLORA TEXTILES - MAYOREO                         *
000500* PROGRAMA    : FTBPOST                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CONTABILIZA PEDIDOS DE VENTA, FACTURAS DE VENTA  *
000800*             : Y ORDENES DE COMPRA.  POR CADA ENCABEZADO LEE SU *
000900*             : DETALLE, CALCULA EXTENSION Y DESCUENTO DE CADA   *
001000*             : RENGLON, ACUMULA NETO/IVA/TOTAL AL ENCABEZADO Y  *
001100*             : ASIGNA NUMERO DE DOCUMENTO CUANDO VIENE EN BLANCO*
001200* ARCHIVOS    : ITEMMAST=E, DOCHDRIN=E, DOCLININ=E               *
001300*             : DOCHDROT=S, DOCLINOT=S                           *
001400* PROGRAMA(S) : FTBWORD                                          *
001500* INSTALADO   : 22/03/1989                                       *
001600******************************************************************
001700*                H I S T O R I A L   D E   C A M B I O S         *
001800******************************************************************
001900* 22/03/1989  EEDR  SOLIC. 4471   VERSION ORIGINAL DEL PROGRAMA  *
002000* 09/11/1990  EEDR  SOLIC. 4602   SE AGREGA VALIDACION DE        *
002100*                                 ARTICULO INACTIVO EN EL DETALLE*
002200* 17/02/1992  JMLR  SOLIC. 4890   CORRIGE SECUENCIA DE NUMERO DE *
002300*                                 ORDEN DE COMPRA QUE NO REINICIA*
002400*                                 AL CAMBIAR DE FECHA            *
002500* 30/07/1994  EEDR  SOLIC. 5120   SE AGREGA LLAMADO A FTBWORD    *
002600*                                 PARA EL MONTO DE FACTURA EN    *
002700*                                 LETRAS                         *
002800* 03/01/1996  CEGM  SOLIC. 5388   AJUSTE DE REDONDEO EN LINEA DE *
002900*                                 ORDEN DE COMPRA (ROUNDED)      *
003000* 11/12/1998  EEDR  SOLIC. 5901   REVISION DE FECHAS PARA EL     *
003100*                                 CAMBIO DE SIGLO (AAAA)         *
003200* 19/09/2001  RQAL  SOLIC. 6205   SE AGREGA ESTADISTICAS DE      *
003300*                                 CIERRE POR TIPO DE DOCUMENTO   *
003400* 04/05/2006  EEDR  SOLIC. 6840   SE AMPLIA TABLA DE ARTICULOS A *
003500*                                 2000 POSICIONES                *
003600* 19/03/2010  RQAL  SOLIC. 7015   SE VALIDA QUE CANTIDAD, PRECIO,*
003700*                                 DESCUENTO Y PORC. DE IVA DEL   *
003800*                                 RENGLON SEAN NUMERICOS ANTES  *
003900*                                 DE CALCULAR; NO NUMERICO SE   *
004000*                                 TOMA COMO CERO, NUNCA ABORTA  *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.    FTBPOST.
004400 AUTHOR.        ERICK RAMIREZ.
004500 INSTALLATION.  FLORA TEXTILES - DEPTO DE SISTEMAS.
004600 DATE-WRITTEN.  14/03/1989.
004700 DATE-COMPILED.
004800 SECURITY.      USO INTERNO UNICAMENTE.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT ITEMMAST  ASSIGN TO ITEMMAST
005600            FILE STATUS IS FS-ITEMMAST.
005700     SELECT WRKARTI   ASSIGN TO SORTWK1.
005800     SELECT ARTISRT   ASSIGN TO ARTISRT
005900            FILE STATUS IS FS-ARTISRT.
006000     SELECT DOCHDRIN  ASSIGN TO DOCHDRIN
006100            FILE STATUS IS FS-DOCHDRIN.
006200     SELECT DOCLININ  ASSIGN TO DOCLININ
006300            FILE STATUS IS FS-DOCLININ.
006400     SELECT DOCHDROT  ASSIGN TO DOCHDROT
006500            FILE STATUS IS FS-DOCHDROT.
006600     SELECT DOCLINOT  ASSIGN TO DOCLINOT
006700            FILE STATUS IS FS-DOCLINOT.
006800 DATA DIVISION.
006900 FILE SECTION.
007000******************************************************************
007100*    MAESTRO DE ARTICULOS (ENTRADA, ORDENADO POR SKU)            *
007200******************************************************************
007300 FD  ITEMMAST.
007400     COPY FTITEM.
007500******************************************************************
007600*    ARCHIVO DE TRABAJO PARA EL ORDENAMIENTO POR CODIGO          *
007700******************************************************************
007800 SD  WRKARTI.
007900 01  REG-WRKARTI.
008000     05  WRK-CODIGO-ARTICULO      PIC 9(06).
008100     05  WRK-ESTADO-ARTICULO      PIC X(01).
008200     05  FILLER                   PIC X(01).
008300 FD  ARTISRT.
008400 01  REG-ARTISRT.
008500     05  ART-CODIGO-ARTICULO      PIC 9(06).
008600     05  ART-ESTADO-ARTICULO      PIC X(01).
008700     05  FILLER                   PIC X(01).
008800******************************************************************
008900*    ENCABEZADOS Y DETALLE DE DOCUMENTOS (ENTRADA)               *
009000******************************************************************
009100 FD  DOCHDRIN.
009200     COPY FTDHDR.
009300 FD  DOCLININ.
009400     COPY FTDLIN.
009500******************************************************************
009600*    ENCABEZADOS Y DETALLE YA CONTABILIZADOS (SALIDA)            *
009700******************************************************************
009800 FD  DOCHDROT.
009900 01  REG-DOCHDROT.
010000     05  SAL-TIPO-DOC             PIC X(02).
010100     05  SAL-NUM-DOC              PIC 9(06).
010200     05  SAL-NUMERO-GENERADO      PIC X(16).
010300     05  SAL-CODIGO-CLIPROV       PIC 9(06).
010400     05  SAL-FECHA-DOC            PIC 9(08).
010500     05  SAL-ESTADO-DOC           PIC X(01).
010600     05  SAL-TOTAL-NETO           PIC S9(09)V99.
010700     05  SAL-TOTAL-IVA            PIC S9(09)V99.
010800     05  SAL-TOTAL-GENERAL        PIC S9(09)V99.
010900     05  FILLER                   PIC X(03).
011000 FD  DOCLINOT.
011100 01  REG-DOCLINOT.
011200     05  SAL-DL-TIPO-DOC          PIC X(02).
011300     05  SAL-DL-NUM-DOC           PIC 9(06).
011400     05  SAL-DL-CODIGO-ARTICULO   PIC 9(06).
011500     05  SAL-DL-CANTIDAD          PIC S9(05)V999.
011600     05  SAL-DL-PRECIO-UNITARIO   PIC S9(07)V99.
011700     05  SAL-DL-DESCUENTO         PIC S9(05)V99.
011800     05  SAL-DL-PORC-IVA          PIC 9(02)V99.
011900     05  SAL-DL-TOTAL-LINEA       PIC S9(09)V99.
012000     05  FILLER                   PIC X(02).
012100 WORKING-STORAGE SECTION.
012200******************************************************************
012300*               V A R I A B L E S   D E   A R C H I V O          *
012400******************************************************************
012500 01  WKS-ESTATUS-ARCHIVOS.
012600     05  FS-ITEMMAST              PIC X(02) VALUE '00'.
012700     05  FS-ARTISRT               PIC X(02) VALUE '00'.
012800     05  FS-DOCHDRIN              PIC X(02) VALUE '00'.
012900     05  FS-DOCLININ              PIC X(02) VALUE '00'.
013000     05  FS-DOCHDROT              PIC X(02) VALUE '00'.
013100     05  FS-DOCLINOT              PIC X(02) VALUE '00'.
013200     05  FILLER                   PIC X(02) VALUE SPACES.
013300 01  WKS-INDICADORES-FIN          PIC X(01) VALUE SPACES.
013400     88  FIN-ITEMMAST                        VALUE '1'.
013500 01  WKS-FIN-DOCHDRIN             PIC 9(01) VALUE ZEROS.
013600     88  FIN-DOCHDRIN                        VALUE 1.
013700 01  WKS-FIN-DOCLININ             PIC 9(01) VALUE ZEROS.
013800     88  FIN-DOCLININ                        VALUE 1.
013900******************************************************************
014000*               T A B L A   D E   A R T I C U L O S              *
014100******************************************************************
014200 01  WKS-TOTAL-ARTICULOS          PIC 9(04) COMP VALUE ZERO.
014300 01  WKS-TABLA-ARTICULOS.
014400     05  WKS-ARTICULO OCCURS 1 TO 2000 TIMES                      EEDR6840
014500                      DEPENDING ON WKS-TOTAL-ARTICULOS
014600                      ASCENDING KEY IS WKS-TA-CODIGO
014700                      INDEXED BY IDX-ARTI.
014800         10  WKS-TA-CODIGO        PIC 9(06).
014900         10  WKS-TA-ESTADO        PIC X(01).
015000 01  WKS-ARTICULO-ENCONTRADO      PIC X(01) VALUE 'N'.
015100     88  WKS-SI-ENCONTRADO                  VALUE 'S'.
015200******************************************************************
015300*        T A B L A   D E   S E C U E N C I A S   S O / P O       *
015400******************************************************************
015500 01  WKS-TOTAL-SECUENCIAS         PIC 9(02) COMP VALUE ZERO.
015600 01  WKS-TABLA-SECUENCIAS.
015700     05  WKS-SECUENCIA OCCURS 50 TIMES INDEXED BY IDX-CTR.
015800         10  WKS-SEC-PREFIJO      PIC X(02).
015900         10  WKS-SEC-FECHA        PIC 9(08).
016000         10  WKS-SEC-NUMERO       PIC 9(05) COMP.
016100 01  WKS-PREFIJO-BUSCADO          PIC X(02) VALUE SPACES.
016200* CONTADORES ESCALARES DE USO UNICO: NIVEL 77, FUERA DE GRUPO.
016300 77  WKS-CONTADOR-INVOICE         PIC 9(09) COMP VALUE ZERO.
016400 77  WKS-CONTADOR-INV-EDIT        PIC 9(09).
016500 77  WKS-SEQ-EDITADA              PIC 9(05).
016600******************************************************************
016700*               A C U M U L A D O R E S   D E   L I N E A        *
016800******************************************************************
016900 01  WKS-ACUM-DOCUMENTO.
017000     05  WKS-ACUM-NETO            PIC S9(09)V99 VALUE ZERO.
017100     05  WKS-ACUM-IVA             PIC S9(09)V99 VALUE ZERO.
017200     05  FILLER                   PIC X(02) VALUE SPACES.
017300 01  WKS-CALCULO-LINEA.
017400     05  WKS-BASE-LINEA           PIC S9(09)V99 VALUE ZERO.
017500     05  WKS-NETO-LINEA           PIC S9(09)V99 VALUE ZERO.
017600     05  WKS-IVA-LINEA            PIC S9(09)V99 VALUE ZERO.
017700     05  FILLER                   PIC X(02) VALUE SPACES.
017800******************************************************************
017900*              L L A V E   D E   C O N T R O L   D E   D O C    *
018000******************************************************************
018100 01  WKS-LLAVE-DOC-ACTUAL         PIC X(08) VALUE SPACES.
018200 01  WKS-LLAVE-DOC-ACTUAL-R REDEFINES WKS-LLAVE-DOC-ACTUAL.
018300     05  WKS-LD-TIPO              PIC X(02).
018400     05  WKS-LD-NUMERO            PIC 9(06).
018500 01  WKS-LLAVE-LINEA              PIC X(08) VALUE SPACES.
018600 01  WKS-LLAVE-LINEA-R REDEFINES WKS-LLAVE-LINEA.
018700     05  WKS-LL-TIPO              PIC X(02).
018800     05  WKS-LL-NUMERO            PIC 9(06).
018900******************************************************************
019000*                  F E C H A   D E   C O R R I D A               *
019100******************************************************************
019200 01  WKS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROS.
019300 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
019400     05  WKS-FC-ANIO              PIC 9(04).
019500     05  WKS-FC-MES               PIC 9(02).
019600     05  WKS-FC-DIA               PIC 9(02).
019700******************************************************************
019800*              E S T A D I S T I C A S   D E   C I E R R E       *
019900******************************************************************
020000 01  WKS-ESTADISTICAS.
020100     05  WKS-CONT-SO              PIC 9(07) COMP VALUE ZERO.
020200     05  WKS-CONT-SI              PIC 9(07) COMP VALUE ZERO.
020300     05  WKS-CONT-PO              PIC 9(07) COMP VALUE ZERO.
020400     05  WKS-SUMA-VENTAS          PIC S9(11)V99 VALUE ZERO.
020500     05  WKS-SUMA-COMPRAS         PIC S9(11)V99 VALUE ZERO.
020600     05  FILLER                   PIC X(02) VALUE SPACES.
020700 01  WKS-MASCARA-CONTADOR         PIC Z,ZZZ,ZZ9.
020800 01  WKS-MASCARA-MONTO            PIC Z,ZZZ,ZZZ,ZZ9.99-.
020900******************************************************************
021000*          M O N T O   E N   L E T R A S   ( U 9 )               *
021100******************************************************************
021200 01  WKS-IMPORTE-LETRAS           PIC X(120) VALUE SPACES.
021300 PROCEDURE DIVISION.
021400******************************************************************
021500*                   S E C C I O N   P R I N C I P A L            *
021600******************************************************************
021700 000-PRINCIPAL SECTION.
021800     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
021900     PERFORM 100-ABRIR-ARCHIVOS
022000     PERFORM 200-ORDENA-Y-CARGA-ARTICULOS
022100     PERFORM 300-PROCESA-UN-DOCUMENTO UNTIL FIN-DOCHDRIN
022200     PERFORM 900-ESTADISTICAS-FINALES
022300     PERFORM 950-CERRAR-ARCHIVOS
022400     STOP RUN.
022500 000-PRINCIPAL-E. EXIT.
022600******************************************************************
022700*                 A P E R T U R A   D E   A R C H I V O S        *
022800******************************************************************
022900 100-ABRIR-ARCHIVOS SECTION.
023000     OPEN INPUT  ITEMMAST DOCHDRIN DOCLININ
023100     OPEN OUTPUT DOCHDROT DOCLINOT
023200     EVALUATE TRUE
023300         WHEN FS-ITEMMAST  NOT = '00'
023400           OR FS-DOCHDRIN  NOT = '00'
023500           OR FS-DOCLININ  NOT = '00'
023600           OR FS-DOCHDROT  NOT = '00'
023700           OR FS-DOCLINOT  NOT = '00'
023800             DISPLAY '================================================'
023900                 UPON CONSOLE
024000             DISPLAY '   FTBPOST - ERROR AL ABRIR ARCHIVOS DE ENTRADA '
024100                 UPON CONSOLE
024200             DISPLAY '   ITEMMAST(' FS-ITEMMAST ') DOCHDRIN('
024300                 FS-DOCHDRIN ') DOCLININ(' FS-DOCLININ ')'
024400                 UPON CONSOLE
024500             DISPLAY '   DOCHDROT(' FS-DOCHDROT ') DOCLINOT('
024600                 FS-DOCLINOT ')'
024700                 UPON CONSOLE
024800             DISPLAY '================================================'
024900                 UPON CONSOLE
025000             MOVE 91 TO RETURN-CODE
025100             PERFORM 950-CERRAR-ARCHIVOS
025200             STOP RUN
025300         WHEN OTHER
025400             READ DOCHDRIN
025500                 AT END SET FIN-DOCHDRIN TO TRUE
025600             END-READ
025700             READ DOCLININ
025800                 AT END SET FIN-DOCLININ TO TRUE
025900                 NOT AT END
026000                     MOVE FTDL-TIPO-DOC TO WKS-LL-TIPO
026100                     MOVE FTDL-NUM-DOC  TO WKS-LL-NUMERO
026200             END-READ
026300     END-EVALUATE.
026400 100-ABRIR-ARCHIVOS-E. EXIT.
026500******************************************************************
026600*     O R D E N A   Y   C A R G A   T A B L A   A R T I C U L O  *
026700******************************************************************
026800 200-ORDENA-Y-CARGA-ARTICULOS SECTION.
026900     SORT WRKARTI
027000          ON ASCENDING KEY WRK-CODIGO-ARTICULO
027100          INPUT PROCEDURE IS 210-FILTRA-ARTICULOS
027200          GIVING ARTISRT
027300     IF FS-ARTISRT NOT = '00'
027400        DISPLAY 'FTBPOST - ERROR AL ORDENAR ITEMMAST, STATUS: '
027500                FS-ARTISRT UPON CONSOLE
027600     END-IF
027700     PERFORM 220-CARGA-TABLA-ARTICULOS.
027800 200-ORDENA-Y-CARGA-ARTICULOS-E. EXIT.
027900
028000 210-FILTRA-ARTICULOS SECTION.
028100     READ ITEMMAST
028200         AT END SET FIN-ITEMMAST TO TRUE
028300     END-READ
028400     PERFORM 211-FILTRA-UN-ARTICULO UNTIL FIN-ITEMMAST.
028500 210-FILTRA-ARTICULOS-E. EXIT.
028600
028700 211-FILTRA-UN-ARTICULO SECTION.
028800     MOVE FTAR-CODIGO-ARTICULO TO WRK-CODIGO-ARTICULO
028900     MOVE FTAR-ESTADO-ARTICULO TO WRK-ESTADO-ARTICULO
029000     RELEASE REG-WRKARTI
029100     READ ITEMMAST
029200         AT END SET FIN-ITEMMAST TO TRUE
029300     END-READ.
029400 211-FILTRA-UN-ARTICULO-E. EXIT.
029500
029600 220-CARGA-TABLA-ARTICULOS SECTION.
029700     OPEN INPUT ARTISRT
029800     MOVE ZERO TO WKS-TOTAL-ARTICULOS
029900     READ ARTISRT
030000         AT END MOVE '10' TO FS-ARTISRT
030100     END-READ
030200     PERFORM 221-CARGA-UN-ARTICULO UNTIL FS-ARTISRT = '10'
030300     CLOSE ARTISRT.
030400 220-CARGA-TABLA-ARTICULOS-E. EXIT.
030500
030600 221-CARGA-UN-ARTICULO SECTION.
030700     ADD 1 TO WKS-TOTAL-ARTICULOS
030800     MOVE ART-CODIGO-ARTICULO TO WKS-TA-CODIGO (WKS-TOTAL-ARTICULOS)
030900     MOVE ART-ESTADO-ARTICULO TO WKS-TA-ESTADO (WKS-TOTAL-ARTICULOS)
031000     READ ARTISRT
031100         AT END MOVE '10' TO FS-ARTISRT
031200     END-READ.
031300 221-CARGA-UN-ARTICULO-E. EXIT.
031400******************************************************************
031500*            P R O C E S A   U N   D O C U M E N T O             *
031600******************************************************************
031700 300-PROCESA-UN-DOCUMENTO SECTION.
031800     MOVE FTDC-TIPO-DOC TO WKS-LD-TIPO
031900     MOVE FTDC-NUM-DOC  TO WKS-LD-NUMERO
032000     MOVE ZERO TO WKS-ACUM-NETO WKS-ACUM-IVA
032100     PERFORM 310-PROCESA-LINEAS-DOC
032200         UNTIL FIN-DOCLININ
032300         OR WKS-LLAVE-LINEA NOT = WKS-LLAVE-DOC-ACTUAL
032400     PERFORM 400-TOTALIZA-DOCUMENTO
032500     READ DOCHDRIN
032600         AT END SET FIN-DOCHDRIN TO TRUE
032700     END-READ.
032800 300-PROCESA-UN-DOCUMENTO-E. EXIT.
032900
033000 310-PROCESA-LINEAS-DOC SECTION.
033100*    AL ENTRAR AQUI LA LLAVE DEL RENGLON EN MEMORIA YA FUE
033200*    VALIDADA POR EL UNTIL DE 300-PROCESA-UN-DOCUMENTO, ASI QUE
033300*    SIEMPRE PERTENECE AL DOCUMENTO ACTUAL.
033400     PERFORM 315-VALIDA-NUMERICOS-LINEA                           RQAL7015
033500     EVALUATE TRUE
033600         WHEN FTDL-ES-ORDEN-COMPRA
033700              PERFORM 330-CALCULA-LINEA-PO
033800         WHEN OTHER
033900              PERFORM 320-CALCULA-LINEA-SO
034000     END-EVALUATE
034100     PERFORM 340-VALIDA-ARTICULO
034200     PERFORM 350-ESCRIBE-LINEA
034300     READ DOCLININ
034400         AT END SET FIN-DOCLININ TO TRUE
034500         NOT AT END
034600             MOVE FTDL-TIPO-DOC TO WKS-LL-TIPO
034700             MOVE FTDL-NUM-DOC  TO WKS-LL-NUMERO
034800     END-READ.
034900 310-PROCESA-LINEAS-DOC-E. EXIT.
035000******************************************************************
035100*  VALIDA NUMERICOS DEL RENGLON (SOLIC. 7015): CAMPO NO NUMERICO RQAL7015
035200*  LLEGADO DEL ARCHIVO SE TOMA COMO CERO, NUNCA SE ABORTA EL     RQAL7015
035300*  PROCESO POR UN DATO SUCIO EN DOCLININ.                       RQAL7015
035400******************************************************************
035500 315-VALIDA-NUMERICOS-LINEA SECTION.
035600     IF FTDL-CANTIDAD NOT NUMERIC
035700        MOVE ZERO TO FTDL-CANTIDAD
035800     END-IF
035900     IF FTDL-PRECIO-UNITARIO NOT NUMERIC
036000        MOVE ZERO TO FTDL-PRECIO-UNITARIO
036100     END-IF
036200     IF FTDL-DESCUENTO NOT NUMERIC
036300        MOVE ZERO TO FTDL-DESCUENTO
036400     END-IF
036500     IF FTDL-PORC-IVA NOT NUMERIC
036600        MOVE ZERO TO FTDL-PORC-IVA
036700     END-IF.
036800 315-VALIDA-NUMERICOS-LINEA-E. EXIT.
036900******************************************************************
037000*      U 1   L I N E A   D E   V E N T A   ( S O / S I )         *
037100******************************************************************
037200 320-CALCULA-LINEA-SO SECTION.
037300     COMPUTE WKS-BASE-LINEA ROUNDED =
037400             FTDL-CANTIDAD * FTDL-PRECIO-UNITARIO
037500     COMPUTE WKS-NETO-LINEA ROUNDED =
037600             WKS-BASE-LINEA * (1 - (FTDL-DESCUENTO / 100))
037700     IF WKS-NETO-LINEA < 0
037800        MOVE ZERO TO WKS-NETO-LINEA
037900     END-IF
038000     MOVE WKS-NETO-LINEA TO FTDL-TOTAL-LINEA
038100     ADD  WKS-NETO-LINEA TO WKS-ACUM-NETO.
038200 320-CALCULA-LINEA-SO-E. EXIT.
038300******************************************************************
038400*      U 2   L I N E A   D E   C O M P R A   ( P O )              *
038500******************************************************************
038600 330-CALCULA-LINEA-PO SECTION.
038700     COMPUTE WKS-BASE-LINEA ROUNDED =
038800             FTDL-CANTIDAD * FTDL-PRECIO-UNITARIO
038900     COMPUTE WKS-NETO-LINEA ROUNDED =
039000             WKS-BASE-LINEA - FTDL-DESCUENTO
039100     IF WKS-NETO-LINEA < 0
039200        MOVE ZERO TO WKS-NETO-LINEA
039300     END-IF
039400     COMPUTE WKS-IVA-LINEA ROUNDED =
039500             WKS-NETO-LINEA * (FTDL-PORC-IVA / 100)
039600     COMPUTE FTDL-TOTAL-LINEA ROUNDED =
039700             WKS-NETO-LINEA + WKS-IVA-LINEA
039800     ADD WKS-NETO-LINEA TO WKS-ACUM-NETO
039900     ADD WKS-IVA-LINEA  TO WKS-ACUM-IVA.
040000 330-CALCULA-LINEA-PO-E. EXIT.
040100******************************************************************
040200*     V A L I D A   A R T I C U L O   P O R   B U S Q U E D A     *
040300******************************************************************
040400 340-VALIDA-ARTICULO SECTION.
040500     MOVE 'N' TO WKS-ARTICULO-ENCONTRADO
040600     SET IDX-ARTI TO 1
040700     SEARCH ALL WKS-ARTICULO
040800         AT END
040900              DISPLAY 'FTBPOST - ARTICULO NO EXISTE EN MAESTRO: '
041000                      FTDL-CODIGO-ARTICULO UPON CONSOLE
041100         WHEN WKS-TA-CODIGO (IDX-ARTI) = FTDL-CODIGO-ARTICULO
041200              MOVE 'S' TO WKS-ARTICULO-ENCONTRADO
041300              IF WKS-TA-ESTADO (IDX-ARTI) = 'I'
041400                 DISPLAY 'FTBPOST - ARTICULO INACTIVO EN DETALLE: '
041500                         FTDL-CODIGO-ARTICULO UPON CONSOLE
041600              END-IF
041700     END-SEARCH.
041800 340-VALIDA-ARTICULO-E. EXIT.
041900
042000 350-ESCRIBE-LINEA SECTION.
042100     MOVE FTDL-TIPO-DOC          TO SAL-DL-TIPO-DOC
042200     MOVE FTDL-NUM-DOC           TO SAL-DL-NUM-DOC
042300     MOVE FTDL-CODIGO-ARTICULO   TO SAL-DL-CODIGO-ARTICULO
042400     MOVE FTDL-CANTIDAD          TO SAL-DL-CANTIDAD
042500     MOVE FTDL-PRECIO-UNITARIO   TO SAL-DL-PRECIO-UNITARIO
042600     MOVE FTDL-DESCUENTO         TO SAL-DL-DESCUENTO
042700     MOVE FTDL-PORC-IVA          TO SAL-DL-PORC-IVA
042800     MOVE FTDL-TOTAL-LINEA       TO SAL-DL-TOTAL-LINEA
042900     WRITE REG-DOCLINOT
043000     IF FS-DOCLINOT NOT = '00'
043100        DISPLAY 'FTBPOST - ERROR AL ESCRIBIR DOCLINOT, STATUS: '
043200                FS-DOCLINOT UPON CONSOLE
043300     END-IF.
043400 350-ESCRIBE-LINEA-E. EXIT.
043500******************************************************************
043600*          U 3   T O T A L I Z A   D O C U M E N T O             *
043700******************************************************************
043800 400-TOTALIZA-DOCUMENTO SECTION.
043900     MOVE WKS-ACUM-NETO TO FTDC-TOTAL-NETO
044000     MOVE WKS-ACUM-IVA  TO FTDC-TOTAL-IVA
044100     COMPUTE FTDC-TOTAL-GENERAL =
044200             FTDC-TOTAL-NETO + FTDC-TOTAL-IVA
044300     IF FTDC-NUMERO-GENERADO = SPACES
044400        PERFORM 500-GENERA-NUMERO-DOC
044500     END-IF
044600     IF FTDC-ES-FACTURA-VENTA AND FTDC-ES-SOMETIDO
044700        CALL 'FTBWORD' USING FTDC-TOTAL-GENERAL WKS-IMPORTE-LETRAS
044800        DISPLAY 'FTBPOST - FACTURA ' FTDC-NUMERO-GENERADO ' POR '
044900                WKS-IMPORTE-LETRAS UPON CONSOLE
045000     END-IF
045100     PERFORM 410-ACUMULA-ESTADISTICAS
045200     PERFORM 420-ESCRIBE-ENCABEZADO.
045300 400-TOTALIZA-DOCUMENTO-E. EXIT.
045400
045500 410-ACUMULA-ESTADISTICAS SECTION.
045600     EVALUATE TRUE
045700         WHEN FTDC-ES-PEDIDO-VENTA
045800              ADD 1 TO WKS-CONT-SO
045900         WHEN FTDC-ES-FACTURA-VENTA
046000              ADD 1 TO WKS-CONT-SI
046100              ADD FTDC-TOTAL-GENERAL TO WKS-SUMA-VENTAS
046200         WHEN FTDC-ES-ORDEN-COMPRA
046300              ADD 1 TO WKS-CONT-PO
046400              ADD FTDC-TOTAL-GENERAL TO WKS-SUMA-COMPRAS
046500     END-EVALUATE.
046600 410-ACUMULA-ESTADISTICAS-E. EXIT.
046700
046800 420-ESCRIBE-ENCABEZADO SECTION.
046900     MOVE FTDC-TIPO-DOC           TO SAL-TIPO-DOC
047000     MOVE FTDC-NUM-DOC            TO SAL-NUM-DOC
047100     MOVE FTDC-NUMERO-GENERADO    TO SAL-NUMERO-GENERADO
047200     MOVE FTDC-CODIGO-CLIPROV     TO SAL-CODIGO-CLIPROV
047300     MOVE FTDC-FECHA-DOC          TO SAL-FECHA-DOC
047400     MOVE FTDC-ESTADO-DOC         TO SAL-ESTADO-DOC
047500     MOVE FTDC-TOTAL-NETO         TO SAL-TOTAL-NETO
047600     MOVE FTDC-TOTAL-IVA          TO SAL-TOTAL-IVA
047700     MOVE FTDC-TOTAL-GENERAL      TO SAL-TOTAL-GENERAL
047800     WRITE REG-DOCHDROT
047900     IF FS-DOCHDROT NOT = '00'
048000        DISPLAY 'FTBPOST - ERROR AL ESCRIBIR DOCHDROT, STATUS: '
048100                FS-DOCHDROT UPON CONSOLE
048200     END-IF.
048300 420-ESCRIBE-ENCABEZADO-E. EXIT.
048400******************************************************************
048500*          U 4   G E N E R A   N U M E R O   D E   D O C         *
048600******************************************************************
048700 500-GENERA-NUMERO-DOC SECTION.
048800     EVALUATE TRUE
048900         WHEN FTDC-ES-PEDIDO-VENTA
049000              MOVE 'SO' TO WKS-PREFIJO-BUSCADO
049100              PERFORM 510-SIGUIENTE-SECUENCIA
049200              STRING 'SO' FTDC-FECHA-DOC '-' WKS-SEQ-EDITADA
049300                     DELIMITED BY SIZE INTO FTDC-NUMERO-GENERADO
049400         WHEN FTDC-ES-ORDEN-COMPRA
049500              MOVE 'PO' TO WKS-PREFIJO-BUSCADO
049600              PERFORM 510-SIGUIENTE-SECUENCIA
049700              STRING 'PO' FTDC-FECHA-DOC '-' WKS-SEQ-EDITADA
049800                     DELIMITED BY SIZE INTO FTDC-NUMERO-GENERADO
049900         WHEN FTDC-ES-FACTURA-VENTA
050000              ADD 1 TO WKS-CONTADOR-INVOICE
050100              MOVE WKS-CONTADOR-INVOICE TO WKS-CONTADOR-INV-EDIT
050200              STRING 'INV' WKS-CONTADOR-INV-EDIT
050300                     DELIMITED BY SIZE INTO FTDC-NUMERO-GENERADO
050400     END-EVALUATE.
050500 500-GENERA-NUMERO-DOC-E. EXIT.
050600
050700 510-SIGUIENTE-SECUENCIA SECTION.
050800     MOVE 'N' TO WKS-ARTICULO-ENCONTRADO
050900     PERFORM 511-BUSCA-UNA-SECUENCIA
051000         VARYING IDX-CTR FROM 1 BY 1
051100         UNTIL IDX-CTR > WKS-TOTAL-SECUENCIAS
051200     IF NOT WKS-SI-ENCONTRADO
051300        ADD 1 TO WKS-TOTAL-SECUENCIAS
051400        MOVE WKS-PREFIJO-BUSCADO TO WKS-SEC-PREFIJO (WKS-TOTAL-SECUENCIAS)
051500        MOVE FTDC-FECHA-DOC       TO WKS-SEC-FECHA (WKS-TOTAL-SECUENCIAS)
051600        MOVE 1                    TO WKS-SEC-NUMERO (WKS-TOTAL-SECUENCIAS)
051700        MOVE 1                    TO WKS-SEQ-EDITADA
051800     END-IF.
051900 510-SIGUIENTE-SECUENCIA-E. EXIT.
052000
052100 511-BUSCA-UNA-SECUENCIA SECTION.
052200     IF WKS-SEC-PREFIJO (IDX-CTR) = WKS-PREFIJO-BUSCADO
052300        AND WKS-SEC-FECHA (IDX-CTR) = FTDC-FECHA-DOC
052400        ADD 1 TO WKS-SEC-NUMERO (IDX-CTR)
052500        MOVE WKS-SEC-NUMERO (IDX-CTR) TO WKS-SEQ-EDITADA
052600        MOVE 'S' TO WKS-ARTICULO-ENCONTRADO
052700     END-IF.
052800 511-BUSCA-UNA-SECUENCIA-E. EXIT.
052900******************************************************************
053000*              E S T A D I S T I C A S   F I N A L E S           *
053100******************************************************************
053200 900-ESTADISTICAS-FINALES SECTION.                                RQAL6205
053300     DISPLAY '******************************************' UPON CONSOLE
053400     MOVE WKS-CONT-SO TO WKS-MASCARA-CONTADOR
053500     DISPLAY 'PEDIDOS DE VENTA CONTABILIZADOS  : '
053600             WKS-MASCARA-CONTADOR UPON CONSOLE
053700     MOVE WKS-CONT-SI TO WKS-MASCARA-CONTADOR
053800     DISPLAY 'FACTURAS DE VENTA CONTABILIZADAS : '
053900             WKS-MASCARA-CONTADOR UPON CONSOLE
054000     MOVE WKS-CONT-PO TO WKS-MASCARA-CONTADOR
054100     DISPLAY 'ORDENES DE COMPRA CONTABILIZADAS : '
054200             WKS-MASCARA-CONTADOR UPON CONSOLE
054300     MOVE WKS-SUMA-VENTAS  TO WKS-MASCARA-MONTO
054400     DISPLAY 'TOTAL FACTURADO EN VENTAS        : '
054500             WKS-MASCARA-MONTO UPON CONSOLE
054600     MOVE WKS-SUMA-COMPRAS TO WKS-MASCARA-MONTO
054700     DISPLAY 'TOTAL FACTURADO EN COMPRAS       : '
054800             WKS-MASCARA-MONTO UPON CONSOLE
054900     DISPLAY '******************************************' UPON CONSOLE.
055000 900-ESTADISTICAS-FINALES-E. EXIT.
055100
055200 950-CERRAR-ARCHIVOS SECTION.
055300     CLOSE ITEMMAST DOCHDRIN DOCLININ DOCHDROT DOCLINOT.
055400 950-CERRAR-ARCHIVOS-E. EXIT.
