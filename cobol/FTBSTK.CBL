000100******************************************************************
000200* FECHA       : 02/08/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EEDR)                             *
000400* APLICACION  : FLORA TEXTILES - MAYOREO                         *
000500* PROGRAMA    : FTBSTK                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE DE EXISTENCIAS Y VALORIZACION DE BODEGA. *
000800*             : SE LEE EL MAESTRO DE ARTICULOS EN SECUENCIA Y SE *
000900*             : MARCAN LOS RENGLONES CON EXISTENCIA MENOR O      *
001000*             : IGUAL AL PUNTO DE REORDEN (BAJO).                *
001100* ARCHIVOS    : ITEMMAST=E, RPTSTK=S                             *
001200* INSTALADO   : 09/08/1989                                       *
001300******************************************************************
001400*                H I S T O R I A L   D E   C A M B I O S         *
001500******************************************************************
001600* 09/08/1989  EEDR  SOLIC. 4490   VERSION ORIGINAL DEL PROGRAMA  *
001700* 18/03/1993  JMLR  SOLIC. 4822   SE AGREGA BANDERA BAJO EN LA   *
001800*                                 COLUMNA DERECHA DEL REPORTE    *
001900* 27/06/1997  CEGM  SOLIC. 5310   SE EXCLUYEN ARTICULOS          *
002000*                                 INACTIVOS DE LA VALORIZACION   *
002100* 14/10/1998  EEDR  SOLIC. 5907   REVISION DE FECHAS PARA EL     *
002200*                                 CAMBIO DE SIGLO                *
002300* 02/02/2005  RQAL  SOLIC. 6508   SE AGREGA CONTADOR DE          *
002400*                                 ARTICULOS BAJOS AL PIE         *
002500* 19/03/2010  RQAL  SOLIC. 7016   SE RETIRA LA EXCLUSION DE      *
002600*                                 INACTIVOS DE LA VALORIZACION   *
002700*                                 (SOLIC. 5310); LA CASA MATRIZ  *
002800*                                 PIDE VALOR TOTAL DE INVENTARIO *
002900*                                 SIN EXCEPCION.  SE VALIDA QUE  *
003000*                                 COSTO Y EXISTENCIA SEAN        *
003100*                                 NUMERICOS ANTES DE VALORIZAR.  *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    FTBSTK.
003500 AUTHOR.        ERICK RAMIREZ.
003600 INSTALLATION.  FLORA TEXTILES - DEPTO DE SISTEMAS.
003700 DATE-WRITTEN.  02/08/1989.
003800 DATE-COMPILED.
003900 SECURITY.      USO INTERNO UNICAMENTE.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ITEMMAST  ASSIGN TO ITEMMAST
004700            FILE STATUS IS FS-ITEMMAST.
004800     SELECT RPTSTK    ASSIGN TO RPTSTK
004900            FILE STATUS IS FS-RPTSTK.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  ITEMMAST.
005300     COPY FTITEM.
005400 FD  RPTSTK.
005500 01  REG-RPTSTK                   PIC X(132).
005600 WORKING-STORAGE SECTION.
005700 01  WKS-ESTATUS-ARCHIVOS.
005800     05  FS-ITEMMAST              PIC X(02) VALUE '00'.
005900     05  FS-RPTSTK                PIC X(02) VALUE '00'.
006000     05  FILLER                   PIC X(02) VALUE SPACES.
006100 01  WKS-FIN-ITEMMAST             PIC 9(01) VALUE ZEROS.
006200     88  FIN-ITEMMAST                        VALUE 1.
006300 01  WKS-VALOR-LINEA              PIC S9(11)V999 VALUE ZERO.
006400 01  WKS-TOTAL-VALORIZACION       PIC S9(13)V99 VALUE ZERO.
006500 77  WKS-CONTADOR-BAJOS           PIC 9(06) COMP VALUE ZERO.      RQAL6508
006600 77  WKS-CONTADOR-ARTICULOS       PIC 9(06) COMP VALUE ZERO.
006700 01  WKS-BANDERA-BAJO             PIC X(03) VALUE SPACES.
006800 01  WKS-MASCARA-VALOR-TOTAL      PIC Z,ZZZ,ZZZ,ZZ9.99.
006900 77  WKS-CONTADOR-EDITADO         PIC ZZZ,ZZ9.
007000 01  WKS-FECHA-CORRIDA             PIC 9(08).
007100 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
007200     05  WKS-FC-ANIO               PIC 9(04).
007300     05  WKS-FC-MES                PIC 9(02).
007400     05  WKS-FC-DIA                PIC 9(02).
007500 01  WKS-LINEA-FECHA.
007600     05  FILLER                   PIC X(02) VALUE SPACES.
007700     05  FILLER                   PIC X(15) VALUE 'FECHA CORRIDA:'.
007800     05  LF-DIA                   PIC 99.
007900     05  FILLER                   PIC X(01) VALUE '/'.
008000     05  LF-MES                   PIC 99.
008100     05  FILLER                   PIC X(01) VALUE '/'.
008200     05  LF-ANIO                  PIC 9999.
008300     05  FILLER                   PIC X(106) VALUE SPACES.
008400 01  WKS-LINEA-DETALLE.
008500     05  FILLER                   PIC X(02) VALUE SPACES.
008600     05  LD-SKU                   PIC X(10).
008700     05  FILLER                   PIC X(02) VALUE SPACES.
008800     05  LD-NOMBRE                PIC X(30).
008900     05  FILLER                   PIC X(01) VALUE SPACES.
009000     05  LD-EXISTENCIA            PIC ZZ,ZZ9.999.
009100     05  FILLER                   PIC X(02) VALUE SPACES.
009200     05  LD-UOM                   PIC X(05).
009300     05  FILLER                   PIC X(02) VALUE SPACES.
009400     05  LD-COSTO                 PIC ZZ,ZZ9.99.
009500     05  FILLER                   PIC X(02) VALUE SPACES.
009600     05  LD-VENTA                 PIC ZZ,ZZZ,ZZ9.99.
009700     05  FILLER                   PIC X(02) VALUE SPACES.
009800     05  LD-VALOR                 PIC ZZZ,ZZZ,ZZ9.99.
009900     05  FILLER                   PIC X(02) VALUE SPACES.
010000     05  LD-BAJO                  PIC X(03).
010100     05  FILLER                   PIC X(17) VALUE SPACES.
010200 01  WKS-LINEA-DETALLE-R REDEFINES WKS-LINEA-DETALLE.
010300     05  FILLER                   PIC X(132).
010400 01  WKS-LINEA-ENCABEZADO.
010500     05  FILLER                   PIC X(02) VALUE SPACES.
010600     05  FILLER                   PIC X(12) VALUE 'SKU'.
010700     05  FILLER                   PIC X(31) VALUE 'NOMBRE'.
010800     05  FILLER                   PIC X(13) VALUE 'EXISTENCIA'.
010900     05  FILLER                   PIC X(07) VALUE 'UOM'.
011000     05  FILLER                   PIC X(11) VALUE 'COSTO'.
011100     05  FILLER                   PIC X(13) VALUE 'VENTA'.
011200     05  FILLER                   PIC X(14) VALUE 'VALOR'.
011300     05  FILLER                   PIC X(29) VALUE 'BAJO'.
011400 01  WKS-LINEA-ENCABEZADO-R REDEFINES WKS-LINEA-ENCABEZADO.
011500     05  FILLER                   PIC X(132).
011600 PROCEDURE DIVISION.
011700 000-PRINCIPAL SECTION.
011800     PERFORM 100-ABRIR-ARCHIVOS
011900     PERFORM 200-IMPRIME-ENCABEZADO
012000     PERFORM 300-PROCESA-ARTICULOS
012100         UNTIL FIN-ITEMMAST
012200     PERFORM 400-IMPRIME-PIE
012300     PERFORM 950-CERRAR-ARCHIVOS
012400     STOP RUN.
012500 000-PRINCIPAL-E. EXIT.
012600
012700 100-ABRIR-ARCHIVOS SECTION.
012800     OPEN INPUT ITEMMAST
012900     OPEN OUTPUT RPTSTK
013000     EVALUATE TRUE
013100         WHEN FS-ITEMMAST NOT = '00'
013200           OR FS-RPTSTK   NOT = '00'
013300             DISPLAY 'FTBSTK - ERROR AL ABRIR ARCHIVOS' UPON CONSOLE
013400             MOVE 91 TO RETURN-CODE
013500             PERFORM 950-CERRAR-ARCHIVOS
013600             STOP RUN
013700     END-EVALUATE
013800     READ ITEMMAST
013900         AT END SET FIN-ITEMMAST TO TRUE
014000     END-READ.
014100 100-ABRIR-ARCHIVOS-E. EXIT.
014200
014300 200-IMPRIME-ENCABEZADO SECTION.
014400     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
014500     MOVE WKS-FC-DIA  TO LF-DIA
014600     MOVE WKS-FC-MES  TO LF-MES
014700     MOVE WKS-FC-ANIO TO LF-ANIO
014800     MOVE SPACES TO REG-RPTSTK
014900     WRITE REG-RPTSTK FROM '   E X I S T E N C I A S   D E   B O D E G A'
015000     WRITE REG-RPTSTK FROM WKS-LINEA-FECHA
015100     MOVE WKS-LINEA-ENCABEZADO-R TO REG-RPTSTK
015200     WRITE REG-RPTSTK.
015300 200-IMPRIME-ENCABEZADO-E. EXIT.
015400******************************************************************
015500*         P R O C E S A   U N   R E N G L O N   D E L             *
015600*         M A E S T R O   D E   A R T I C U L O S                *
015700******************************************************************
015800 300-PROCESA-ARTICULOS SECTION.
015900     ADD 1 TO WKS-CONTADOR-ARTICULOS
016000     MOVE SPACES TO WKS-BANDERA-BAJO
016100     IF FTAR-PRECIO-COSTO NOT NUMERIC                             RQAL7016
016200        MOVE ZERO TO FTAR-PRECIO-COSTO                            RQAL7016
016300     END-IF                                                       RQAL7016
016400     IF FTAR-EXISTENCIA NOT NUMERIC                               RQAL7016
016500        MOVE ZERO TO FTAR-EXISTENCIA                              RQAL7016
016600     END-IF                                                       RQAL7016
016700     COMPUTE WKS-VALOR-LINEA ROUNDED =
016800             FTAR-PRECIO-COSTO * FTAR-EXISTENCIA
016900     IF FTAR-EXISTENCIA <= FTAR-PUNTO-REORDEN
017000        MOVE 'BAJ' TO WKS-BANDERA-BAJO
017100        ADD 1 TO WKS-CONTADOR-BAJOS                               RQAL6508
017200     END-IF
017300* SOLIC. 7016: VALORIZACION SIEMPRE SUMA TODOS LOS                RQAL7016
017400* ARTICULOS, ACTIVOS O NO (SE RETIRA SOLIC. 5310).                RQAL7016
017500     ADD WKS-VALOR-LINEA TO WKS-TOTAL-VALORIZACION
017600     MOVE FTAR-SKU-ARTICULO    TO LD-SKU
017700     MOVE FTAR-NOMBRE-ARTICULO TO LD-NOMBRE
017800     MOVE FTAR-EXISTENCIA      TO LD-EXISTENCIA
017900     MOVE FTAR-UNIDAD-MEDIDA   TO LD-UOM
018000     MOVE FTAR-PRECIO-COSTO    TO LD-COSTO
018100     MOVE FTAR-PRECIO-VENTA    TO LD-VENTA
018200     MOVE WKS-VALOR-LINEA      TO LD-VALOR
018300     MOVE WKS-BANDERA-BAJO     TO LD-BAJO
018400     MOVE WKS-LINEA-DETALLE-R TO REG-RPTSTK
018500     WRITE REG-RPTSTK
018600     READ ITEMMAST
018700         AT END SET FIN-ITEMMAST TO TRUE
018800     END-READ.
018900 300-PROCESA-ARTICULOS-E. EXIT.
019000
019100 400-IMPRIME-PIE SECTION.
019200     MOVE WKS-TOTAL-VALORIZACION TO WKS-MASCARA-VALOR-TOTAL
019300     MOVE WKS-CONTADOR-BAJOS     TO WKS-CONTADOR-EDITADO
019400     MOVE SPACES TO REG-RPTSTK
019500     STRING '  VALORIZACION TOTAL DE BODEGA: ' WKS-MASCARA-VALOR-TOTAL
019600            DELIMITED BY SIZE INTO REG-RPTSTK
019700     WRITE REG-RPTSTK
019800     MOVE SPACES TO REG-RPTSTK
019900     STRING '  ARTICULOS CON EXISTENCIA BAJA: ' WKS-CONTADOR-EDITADO
020000            DELIMITED BY SIZE INTO REG-RPTSTK
020100     WRITE REG-RPTSTK.
020200 400-IMPRIME-PIE-E. EXIT.
020300
020400 950-CERRAR-ARCHIVOS SECTION.
020500     CLOSE ITEMMAST RPTSTK.
020600 950-CERRAR-ARCHIVOS-E. EXIT.
