000100******************************************************************
000200*                 M A E S T R O   D E   C L I E N T E S          *
000300******************************************************************
000400*    APLICACION  : FLORA TEXTILES - MAYOREO                      *
000500*    MIEMBRO     : FTCUST                                       *
000600*    CONTENIDO   : UN RENGLON POR CLIENTE, ORDENADO POR          *
000700*                  FTCL-CODIGO-CLIENTE ASCENDENTE                *
000800*    ARCHIVO     : CUSTMAST (SECUENCIAL, 65 BYTES)                *
000900******************************************************************
001000 01  REG-FTCLIE.
001100     05  FTCL-CODIGO-CLIENTE      PIC 9(06).
001200     05  FTCL-NOMBRE-CLIENTE      PIC X(30).
001300     05  FTCL-CIUDAD-CLIENTE      PIC X(15).
001400     05  FTCL-TELEFONO-CLIENTE    PIC X(12).
001500     05  FTCL-ESTADO-CLIENTE      PIC X(01).
001600         88  FTCL-ACTIVO                    VALUE 'A'.
001700         88  FTCL-INACTIVO                  VALUE 'I'.
001800     05  FILLER                   PIC X(01).
