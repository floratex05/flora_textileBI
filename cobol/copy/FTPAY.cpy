000100******************************************************************
000200*                       R E N G L O N   D E   P A G O            *
000300******************************************************************
000400*    APLICACION  : FLORA TEXTILES - MAYOREO                      *
000500*    MIEMBRO     : FTPAY                                        *
000600*    CONTENIDO   : UN RENGLON POR COBRO RECIBIDO DE CLIENTE O    *
000700*                  PAGO REALIZADO A PROVEEDOR.  ORDENADO POR     *
000800*                  FTPG-TIPO-PAGO + FTPG-CODIGO-CLIPROV + FECHA  *
000900******************************************************************
001000 01  REG-FTPAGO.
001100     05  FTPG-TIPO-PAGO           PIC X(01).
001200         88  FTPG-ES-COBRO-CLIENTE           VALUE 'C'.
001300         88  FTPG-ES-PAGO-PROVEEDOR           VALUE 'S'.
001400     05  FTPG-NUM-DOC-PAGADO      PIC 9(06).
001500     05  FTPG-CODIGO-CLIPROV      PIC 9(06).
001600     05  FTPG-FECHA-PAGO          PIC 9(08).
001700     05  FTPG-REFERENCIA-PAGO     PIC X(12).
001800     05  FTPG-MONTO-PAGO          PIC S9(09)V99.
001900     05  FILLER                   PIC X(01).
