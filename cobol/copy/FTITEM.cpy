000100******************************************************************
000200*                 M A E S T R O   D E   A R T I C U L O S        *
000300******************************************************************
000400*    APLICACION  : FLORA TEXTILES - MAYOREO                      *
000500*    MIEMBRO     : FTITEM                                       *
000600*    CONTENIDO   : UN RENGLON POR ARTICULO DE BODEGA, ORDENADO   *
000700*                  POR FTAR-SKU-ARTICULO ASCENDENTE              *
000800*    ARCHIVO     : ITEMMAST (SECUENCIAL, 100 BYTES)               *
000900*    NOTA        : FTAR-EXISTENCIA Y FTAR-PUNTO-REORDEN LLEVAN   *
001000*                  3 DECIMALES IMPLICITOS (CANTIDADES A GRANEL)  *
001100******************************************************************
001200 01  REG-FTARTI.
001300     05  FTAR-CODIGO-ARTICULO     PIC 9(06).
001400     05  FTAR-SKU-ARTICULO        PIC X(10).
001500     05  FTAR-NOMBRE-ARTICULO     PIC X(30).
001600     05  FTAR-UNIDAD-MEDIDA       PIC X(05).
001700     05  FTAR-PRECIO-COSTO        PIC S9(07)V99.
001800     05  FTAR-PRECIO-VENTA        PIC S9(07)V99.
001900     05  FTAR-EXISTENCIA          PIC S9(07)V999.
002000     05  FTAR-PUNTO-REORDEN       PIC S9(07)V999.
002100     05  FTAR-PORCENTAJE-IVA      PIC 9(02)V99.
002200     05  FTAR-PORCENTAJE-DESC     PIC 9(02)V99.
002300     05  FTAR-ESTADO-ARTICULO     PIC X(01).
002400         88  FTAR-ACTIVO                    VALUE 'A'.
002500         88  FTAR-INACTIVO                  VALUE 'I'.
002600     05  FILLER                   PIC X(02).
