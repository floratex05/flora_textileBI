000100******************************************************************
000200*              B I T A C O R A   D E   M O V I M I E N T O S     *
000300******************************************************************
000400*    APLICACION  : FLORA TEXTILES - MAYOREO                      *
000500*    MIEMBRO     : FTSMV                                        *
000600*    CONTENIDO   : UN RENGLON POR ENTRADA/SALIDA DE BODEGA,      *
000700*                  SOLO PARA AUDITORIA Y CONTEO EN FTBDASH       *
000800******************************************************************
000900 01  REG-FTMOVI.
001000     05  FTMV-CODIGO-ARTICULO     PIC 9(06).
001100     05  FTMV-TIPO-MOVIMIENTO     PIC X(03).
001200         88  FTMV-ES-ENTRADA                 VALUE 'IN '.
001300         88  FTMV-ES-SALIDA                  VALUE 'OUT'.
001400     05  FTMV-CANTIDAD-MOVIDA     PIC S9(07)V999.
001500     05  FTMV-REFERENCIA-MOVTO    PIC X(12).
001600     05  FILLER                   PIC X(01).
