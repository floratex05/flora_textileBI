000100******************************************************************
000200*              E N C A B E Z A D O   D E   D O C U M E N T O     *
000300******************************************************************
000400*    APLICACION  : FLORA TEXTILES - MAYOREO                      *
000500*    MIEMBRO     : FTDHDR                                       *
000600*    CONTENIDO   : UN RENGLON POR PEDIDO DE VENTA, FACTURA DE    *
000700*                  VENTA U ORDEN DE COMPRA.  SE USA TANTO PARA   *
000800*                  EL ARCHIVO DE ENTRADA DOCHDRIN COMO PARA EL   *
000900*                  ARCHIVO DE SALIDA DOCHDROT (YA CONTABILIZADO) *
001000*                  ORDENADO POR FTDC-TIPO-DOC + FTDC-NUM-DOC     *
001100******************************************************************
001200 01  REG-FTDOCH.
001300     05  FTDC-TIPO-DOC            PIC X(02).
001400         88  FTDC-ES-PEDIDO-VENTA            VALUE 'SO'.
001500         88  FTDC-ES-FACTURA-VENTA           VALUE 'SI'.
001600         88  FTDC-ES-ORDEN-COMPRA            VALUE 'PO'.
001700     05  FTDC-NUM-DOC             PIC 9(06).
001800     05  FTDC-NUMERO-GENERADO     PIC X(16).
001900     05  FTDC-CODIGO-CLIPROV      PIC 9(06).
002000     05  FTDC-FECHA-DOC           PIC 9(08).
002100     05  FTDC-FECHA-DOC-R REDEFINES FTDC-FECHA-DOC.
002200         10  FTDC-ANIO-DOC        PIC 9(04).
002300         10  FTDC-MES-DOC         PIC 9(02).
002400         10  FTDC-DIA-DOC         PIC 9(02).
002500     05  FTDC-ESTADO-DOC          PIC X(01).
002600         88  FTDC-ES-BORRADOR                VALUE 'D'.
002700         88  FTDC-ES-SOMETIDO                VALUE 'S'.
002800     05  FTDC-TOTAL-NETO          PIC S9(09)V99.
002900     05  FTDC-TOTAL-IVA           PIC S9(09)V99.
003000     05  FTDC-TOTAL-GENERAL       PIC S9(09)V99.
003100     05  FILLER                   PIC X(03).
