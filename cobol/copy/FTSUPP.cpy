000100******************************************************************
000200*                M A E S T R O   D E   P R O V E E D O R E S     *
000300******************************************************************
000400*    APLICACION  : FLORA TEXTILES - MAYOREO                      *
000500*    MIEMBRO     : FTSUPP                                       *
000600*    CONTENIDO   : UN RENGLON POR PROVEEDOR, ORDENADO POR        *
000700*                  FTPR-CODIGO-PROVEEDOR ASCENDENTE              *
000800*    ARCHIVO     : SUPPMAST (SECUENCIAL, 65 BYTES)                *
000900******************************************************************
001000 01  REG-FTPROV.
001100     05  FTPR-CODIGO-PROVEEDOR    PIC 9(06).
001200     05  FTPR-NOMBRE-PROVEEDOR    PIC X(30).
001300     05  FTPR-TELEFONO-PROVEEDOR  PIC X(12).
001400     05  FTPR-NIT-PROVEEDOR       PIC X(15).
001500     05  FTPR-ESTADO-PROVEEDOR    PIC X(01).
001600         88  FTPR-ACTIVO                    VALUE 'A'.
001700         88  FTPR-INACTIVO                  VALUE 'I'.
001800     05  FILLER                   PIC X(01).
