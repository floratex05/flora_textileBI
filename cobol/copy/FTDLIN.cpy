000100******************************************************************
000200*           D E T A L L E   D E   D O C U M E N T O              *
000300******************************************************************
000400*    APLICACION  : FLORA TEXTILES - MAYOREO                      *
000500*    MIEMBRO     : FTDLIN                                       *
000600*    CONTENIDO   : UN RENGLON POR LINEA DE PEDIDO DE VENTA,      *
000700*                  FACTURA DE VENTA U ORDEN DE COMPRA.           *
000800*                  ORDENADO POR FTDL-TIPO-DOC + FTDL-NUM-DOC     *
000900*    FTDL-DESCUENTO  : PORCENTAJE PARA SO/SI, MONTO ABSOLUTO     *
001000*                      PARA PO                                  *
001100*    FTDL-PORC-IVA   : SOLO APLICA PARA PO, CERO EN SO/SI        *
001200******************************************************************
001300 01  REG-FTDETA.
001400     05  FTDL-TIPO-DOC            PIC X(02).
001500         88  FTDL-ES-PEDIDO-VENTA            VALUE 'SO'.
001600         88  FTDL-ES-FACTURA-VENTA           VALUE 'SI'.
001700         88  FTDL-ES-ORDEN-COMPRA            VALUE 'PO'.
001800     05  FTDL-NUM-DOC             PIC 9(06).
001900     05  FTDL-CODIGO-ARTICULO     PIC 9(06).
002000     05  FTDL-CANTIDAD            PIC S9(05)V999.
002100     05  FTDL-PRECIO-UNITARIO     PIC S9(07)V99.
002200     05  FTDL-DESCUENTO           PIC S9(05)V99.
002300     05  FTDL-PORC-IVA            PIC 9(02)V99.
002400     05  FTDL-TOTAL-LINEA         PIC S9(09)V99.
002500     05  FILLER                   PIC X(02).
