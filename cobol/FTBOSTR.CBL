000100******************************************************************
000200* FECHA       : 05/06/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (EEDR)                             *
000400* APLICACION  : FLORA TEXTILES - MAYOREO                         *
000500* PROGRAMA    : FTBOSTR                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE DE SALDOS PENDIENTES DE COBRO (CLIENTES) *
000800*             : Y DE PAGO (PROVEEDORES).  SOLO FACTURAS SOMETIDAS*
000900*             : CUENTAN PARA EL TOTAL FACTURADO; SE RESTAN LOS   *
001000*             : PAGOS YA RECIBIDOS/REALIZADOS.  SOLO SE IMPRIME  *
001100*             : LA PARTE CON SALDO MAYOR A CERO.                 *
001200* ARCHIVOS    : CUSTMAST=E, SUPPMAST=E, DOCHDROT=E, PAYFILE=E    *
001300*             : RPTOSTR=S                                        *
001400* INSTALADO   : 12/06/1989                                       *
001500******************************************************************
001600*                H I S T O R I A L   D E   C A M B I O S         *
001700******************************************************************
001800* 12/06/1989  EEDR  SOLIC. 4475   VERSION ORIGINAL DEL PROGRAMA  *
001900* 21/01/1991  JMLR  SOLIC. 4655   SE SEPARA SECCION DE CLIENTES  *
002000*                                 Y DE PROVEEDORES EN EL REPORTE *
002100* 15/08/1995  CEGM  SOLIC. 5201   SOLO FACTURAS SOMETIDAS (S)    *
002200*                                 CUENTAN PARA EL SALDO          *
002300* 09/12/1998  EEDR  SOLIC. 5902   REVISION DE FECHAS PARA EL     *
002400*                                 CAMBIO DE SIGLO                *
002500* 23/04/2004  RQAL  SOLIC. 6470   SE AGREGA LINEA DE TOTAL POR   *
002600*                                 SECCION                        *
002700* 19/03/2010  RQAL  SOLIC. 7017   SE VALIDA QUE EL TOTAL DE       *
002800*                                 FACTURA (FTDC-TOTAL-GENERAL) Y  *
002900*                                 EL MONTO DE PAGO (FTPG-MONTO-   *
003000*                                 PAGO) SEAN NUMERICOS ANTES DE   *
003100*                                 ACUMULAR; NO NUMERICO = CERO.   *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    FTBOSTR.
003500 AUTHOR.        ERICK RAMIREZ.
003600 INSTALLATION.  FLORA TEXTILES - DEPTO DE SISTEMAS.
003700 DATE-WRITTEN.  05/06/1989.
003800 DATE-COMPILED.
003900 SECURITY.      USO INTERNO UNICAMENTE.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CUSTMAST  ASSIGN TO CUSTMAST
004700            FILE STATUS IS FS-CUSTMAST.
004800     SELECT SUPPMAST  ASSIGN TO SUPPMAST
004900            FILE STATUS IS FS-SUPPMAST.
005000     SELECT DOCHDROT  ASSIGN TO DOCHDROT
005100            FILE STATUS IS FS-DOCHDROT.
005200     SELECT PAYFILE   ASSIGN TO PAYFILE
005300            FILE STATUS IS FS-PAYFILE.
005400     SELECT RPTOSTR   ASSIGN TO RPTOSTR
005500            FILE STATUS IS FS-RPTOSTR.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  CUSTMAST.
005900     COPY FTCUST.
006000 FD  SUPPMAST.
006100     COPY FTSUPP.
006200 FD  DOCHDROT.
006300     COPY FTDHDR.
006400 FD  PAYFILE.
006500     COPY FTPAY.
006600 FD  RPTOSTR.
006700 01  REG-RPTOSTR                  PIC X(132).
006800 WORKING-STORAGE SECTION.
006900******************************************************************
007000*               V A R I A B L E S   D E   A R C H I V O          *
007100******************************************************************
007200 01  WKS-ESTATUS-ARCHIVOS.
007300     05  FS-CUSTMAST              PIC X(02) VALUE '00'.
007400     05  FS-SUPPMAST              PIC X(02) VALUE '00'.
007500     05  FS-DOCHDROT              PIC X(02) VALUE '00'.
007600     05  FS-PAYFILE               PIC X(02) VALUE '00'.
007700     05  FS-RPTOSTR               PIC X(02) VALUE '00'.
007800     05  FILLER                   PIC X(02) VALUE SPACES.
007900 01  WKS-FIN-CUSTMAST             PIC 9(01) VALUE ZEROS.
008000     88  FIN-CUSTMAST                        VALUE 1.
008100 01  WKS-FIN-SUPPMAST             PIC 9(01) VALUE ZEROS.
008200     88  FIN-SUPPMAST                        VALUE 1.
008300 01  WKS-FIN-DOCHDROT             PIC 9(01) VALUE ZEROS.
008400     88  FIN-DOCHDROT                        VALUE 1.
008500 01  WKS-FIN-PAYFILE              PIC 9(01) VALUE ZEROS.
008600     88  FIN-PAYFILE                         VALUE 1.
008700******************************************************************
008800*          T A B L A S   D E   C L I E N T E S / P R O V E E D   *
008900******************************************************************
009000 77  WKS-TOTAL-CLIENTES           PIC 9(04) COMP VALUE ZERO.      RQAL6470
009100 01  WKS-TABLA-CLIENTES.
009200     05  WKS-CLIENTE OCCURS 1 TO 3000 TIMES
009300                     DEPENDING ON WKS-TOTAL-CLIENTES
009400                     ASCENDING KEY IS WKS-CL-CODIGO
009500                     INDEXED BY IDX-CLI.
009600         10  WKS-CL-CODIGO        PIC 9(06).
009700         10  WKS-CL-NOMBRE        PIC X(30).
009800         10  WKS-CL-FACTURADO     PIC S9(09)V99.
009900         10  WKS-CL-PAGADO        PIC S9(09)V99.
010000 77  WKS-TOTAL-PROVEEDORES        PIC 9(04) COMP VALUE ZERO.      RQAL6470
010100 01  WKS-TABLA-PROVEEDORES.
010200     05  WKS-PROV OCCURS 1 TO 3000 TIMES
010300                  DEPENDING ON WKS-TOTAL-PROVEEDORES
010400                  ASCENDING KEY IS WKS-PV-CODIGO
010500                  INDEXED BY IDX-PROV.
010600         10  WKS-PV-CODIGO        PIC 9(06).
010700         10  WKS-PV-NOMBRE        PIC X(30).
010800         10  WKS-PV-FACTURADO     PIC S9(09)V99.
010900         10  WKS-PV-PAGADO        PIC S9(09)V99.
011000******************************************************************
011100*                  L I N E A S   D E   I M P R E S I O N         *
011200******************************************************************
011300 01  WKS-LINEA-DETALLE.
011400     05  FILLER                   PIC X(02) VALUE SPACES.
011500     05  LD-CODIGO                PIC ZZZZZ9.
011600     05  FILLER                   PIC X(03) VALUE SPACES.
011700     05  LD-NOMBRE                PIC X(30).
011800     05  FILLER                   PIC X(02) VALUE SPACES.
011900     05  LD-FACTURADO             PIC ZZ,ZZZ,ZZ9.99-.
012000     05  FILLER                   PIC X(02) VALUE SPACES.
012100     05  LD-PAGADO                PIC ZZ,ZZZ,ZZ9.99-.
012200     05  FILLER                   PIC X(02) VALUE SPACES.
012300     05  LD-SALDO                 PIC ZZ,ZZZ,ZZ9.99-.
012400     05  FILLER                   PIC X(43) VALUE SPACES.
012500 01  WKS-LINEA-DETALLE-R REDEFINES WKS-LINEA-DETALLE.
012600     05  FILLER                   PIC X(132).
012700 01  WKS-LINEA-ENCABEZADO.
012800     05  FILLER                   PIC X(02) VALUE SPACES.
012900     05  FILLER                   PIC X(06) VALUE 'ID'.
013000     05  FILLER                   PIC X(29) VALUE 'NOMBRE'.
013100     05  FILLER                   PIC X(17) VALUE 'FACTURADO'.
013200     05  FILLER                   PIC X(16) VALUE 'PAGADO'.
013300     05  FILLER                   PIC X(15) VALUE 'SALDO'.
013400     05  FILLER                   PIC X(06) VALUE SPACES.
013500     05  LD-FECHA-CORRIDA         PIC 99/99/99.
013600     05  FILLER                   PIC X(31) VALUE SPACES.
013700 01  WKS-LINEA-ENCABEZADO-R REDEFINES WKS-LINEA-ENCABEZADO.
013800     05  FILLER                   PIC X(132).
013900 01  WKS-TOTAL-SALDOS             PIC S9(11)V99 VALUE ZERO.
014000 01  WKS-SALDO-ACTUAL             PIC S9(09)V99 VALUE ZERO.
014100 01  WKS-MASCARA-TOTAL            PIC Z,ZZZ,ZZZ,ZZ9.99-.
014200 01  WKS-FECHA-CORRIDA            PIC 9(06).
014300 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
014400     05  WKS-FC-ANIO              PIC 9(02).
014500     05  WKS-FC-MES               PIC 9(02).
014600     05  WKS-FC-DIA               PIC 9(02).
014700 PROCEDURE DIVISION.
014800******************************************************************
014900*                   S E C C I O N   P R I N C I P A L            *
015000******************************************************************
015100 000-PRINCIPAL SECTION.
015200     PERFORM 100-ABRIR-ARCHIVOS
015300     PERFORM 200-CARGA-CLIENTES
015400     PERFORM 210-CARGA-PROVEEDORES
015500     PERFORM 300-ACUMULA-FACTURAS
015600     PERFORM 400-ACUMULA-PAGOS
015700     PERFORM 500-IMPRIME-CLIENTES
015800     PERFORM 600-IMPRIME-PROVEEDORES
015900     PERFORM 950-CERRAR-ARCHIVOS
016000     STOP RUN.
016100 000-PRINCIPAL-E. EXIT.
016200
016300 100-ABRIR-ARCHIVOS SECTION.
016400     ACCEPT WKS-FECHA-CORRIDA FROM DATE
016500     OPEN INPUT  CUSTMAST SUPPMAST DOCHDROT PAYFILE
016600     OPEN OUTPUT RPTOSTR
016700     EVALUATE TRUE
016800         WHEN FS-CUSTMAST NOT = '00'
016900           OR FS-SUPPMAST NOT = '00'
017000           OR FS-DOCHDROT NOT = '00'
017100           OR FS-PAYFILE  NOT = '00'
017200           OR FS-RPTOSTR  NOT = '00'
017300             DISPLAY 'FTBOSTR - ERROR AL ABRIR ARCHIVOS' UPON CONSOLE
017400             MOVE 91 TO RETURN-CODE
017500             PERFORM 950-CERRAR-ARCHIVOS
017600             STOP RUN
017700     END-EVALUATE.
017800 100-ABRIR-ARCHIVOS-E. EXIT.
017900******************************************************************
018000*      C A R G A   T A B L A   D E   C L I E N T E S             *
018100******************************************************************
018200 200-CARGA-CLIENTES SECTION.
018300     MOVE ZERO TO WKS-TOTAL-CLIENTES
018400     READ CUSTMAST
018500         AT END SET FIN-CUSTMAST TO TRUE
018600     END-READ
018700     PERFORM 201-CARGA-UN-CLIENTE UNTIL FIN-CUSTMAST.
018800 200-CARGA-CLIENTES-E. EXIT.
018900
019000 201-CARGA-UN-CLIENTE SECTION.
019100     ADD 1 TO WKS-TOTAL-CLIENTES
019200     MOVE FTCL-CODIGO-CLIENTE TO WKS-CL-CODIGO (WKS-TOTAL-CLIENTES)
019300     MOVE FTCL-NOMBRE-CLIENTE TO WKS-CL-NOMBRE (WKS-TOTAL-CLIENTES)
019400     MOVE ZERO TO WKS-CL-FACTURADO (WKS-TOTAL-CLIENTES)
019500     MOVE ZERO TO WKS-CL-PAGADO    (WKS-TOTAL-CLIENTES)
019600     READ CUSTMAST
019700         AT END SET FIN-CUSTMAST TO TRUE
019800     END-READ.
019900 201-CARGA-UN-CLIENTE-E. EXIT.
020000
020100 210-CARGA-PROVEEDORES SECTION.
020200     MOVE ZERO TO WKS-TOTAL-PROVEEDORES
020300     READ SUPPMAST
020400         AT END SET FIN-SUPPMAST TO TRUE
020500     END-READ
020600     PERFORM 211-CARGA-UN-PROVEEDOR UNTIL FIN-SUPPMAST.
020700 210-CARGA-PROVEEDORES-E. EXIT.
020800
020900 211-CARGA-UN-PROVEEDOR SECTION.
021000     ADD 1 TO WKS-TOTAL-PROVEEDORES
021100     MOVE FTPR-CODIGO-PROVEEDOR TO WKS-PV-CODIGO (WKS-TOTAL-PROVEEDORES)
021200     MOVE FTPR-NOMBRE-PROVEEDOR TO WKS-PV-NOMBRE (WKS-TOTAL-PROVEEDORES)
021300     MOVE ZERO TO WKS-PV-FACTURADO (WKS-TOTAL-PROVEEDORES)
021400     MOVE ZERO TO WKS-PV-PAGADO    (WKS-TOTAL-PROVEEDORES)
021500     READ SUPPMAST
021600         AT END SET FIN-SUPPMAST TO TRUE
021700     END-READ.
021800 211-CARGA-UN-PROVEEDOR-E. EXIT.
021900******************************************************************
022000*   A C U M U L A   F A C T U R A S   S O M E T I D A S          *
022100******************************************************************
022200 300-ACUMULA-FACTURAS SECTION.
022300     READ DOCHDROT
022400         AT END SET FIN-DOCHDROT TO TRUE
022500     END-READ
022600     PERFORM 301-ACUMULA-UNA-FACTURA UNTIL FIN-DOCHDROT.
022700 300-ACUMULA-FACTURAS-E. EXIT.
022800
022900 301-ACUMULA-UNA-FACTURA SECTION.
023000     IF FTDC-TOTAL-GENERAL NOT NUMERIC                            RQAL7017
023100        MOVE ZERO TO FTDC-TOTAL-GENERAL                           RQAL7017
023200     END-IF                                                       RQAL7017
023300     IF FTDC-ES-SOMETIDO
023400        EVALUATE TRUE
023500            WHEN FTDC-ES-FACTURA-VENTA
023600                 SET IDX-CLI TO 1
023700                 SEARCH ALL WKS-CLIENTE
023800                     AT END CONTINUE
023900                     WHEN WKS-CL-CODIGO (IDX-CLI) = FTDC-CODIGO-CLIPROV
024000                          ADD FTDC-TOTAL-GENERAL
024100                              TO WKS-CL-FACTURADO (IDX-CLI)
024200                 END-SEARCH
024300            WHEN FTDC-ES-ORDEN-COMPRA
024400                 SET IDX-PROV TO 1
024500                 SEARCH ALL WKS-PROV
024600                     AT END CONTINUE
024700                     WHEN WKS-PV-CODIGO (IDX-PROV) = FTDC-CODIGO-CLIPROV
024800                          ADD FTDC-TOTAL-GENERAL
024900                              TO WKS-PV-FACTURADO (IDX-PROV)
025000                 END-SEARCH
025100        END-EVALUATE
025200     END-IF
025300     READ DOCHDROT
025400         AT END SET FIN-DOCHDROT TO TRUE
025500     END-READ.
025600 301-ACUMULA-UNA-FACTURA-E. EXIT.
025700******************************************************************
025800*            A C U M U L A   P A G O S   R E C I B I D O S       *
025900******************************************************************
026000 400-ACUMULA-PAGOS SECTION.
026100     READ PAYFILE
026200         AT END SET FIN-PAYFILE TO TRUE
026300     END-READ
026400     PERFORM 401-ACUMULA-UN-PAGO UNTIL FIN-PAYFILE.
026500 400-ACUMULA-PAGOS-E. EXIT.
026600
026700 401-ACUMULA-UN-PAGO SECTION.
026800     IF FTPG-MONTO-PAGO NOT NUMERIC                               RQAL7017
026900        MOVE ZERO TO FTPG-MONTO-PAGO                              RQAL7017
027000     END-IF                                                       RQAL7017
027100     EVALUATE TRUE
027200         WHEN FTPG-ES-COBRO-CLIENTE
027300              SET IDX-CLI TO 1
027400              SEARCH ALL WKS-CLIENTE
027500                  AT END CONTINUE
027600                  WHEN WKS-CL-CODIGO (IDX-CLI) = FTPG-CODIGO-CLIPROV
027700                       ADD FTPG-MONTO-PAGO TO WKS-CL-PAGADO (IDX-CLI)
027800              END-SEARCH
027900         WHEN FTPG-ES-PAGO-PROVEEDOR
028000              SET IDX-PROV TO 1
028100              SEARCH ALL WKS-PROV
028200                  AT END CONTINUE
028300                  WHEN WKS-PV-CODIGO (IDX-PROV) = FTPG-CODIGO-CLIPROV
028400                       ADD FTPG-MONTO-PAGO TO WKS-PV-PAGADO (IDX-PROV)
028500              END-SEARCH
028600     END-EVALUATE
028700     READ PAYFILE
028800         AT END SET FIN-PAYFILE TO TRUE
028900     END-READ.
029000 401-ACUMULA-UN-PAGO-E. EXIT.
029100******************************************************************
029200*     I M P R I M E   S E C C I O N   D E   C L I E N T E S      *
029300******************************************************************
029400 500-IMPRIME-CLIENTES SECTION.
029500     MOVE ZERO TO WKS-TOTAL-SALDOS
029600     MOVE SPACES TO REG-RPTOSTR
029700     WRITE REG-RPTOSTR FROM '   C U E N T A S   P O R   C O B R A R'
029800     MOVE WKS-FECHA-CORRIDA TO LD-FECHA-CORRIDA
029900     MOVE WKS-LINEA-ENCABEZADO-R TO REG-RPTOSTR
030000     WRITE REG-RPTOSTR
030100     PERFORM 501-IMPRIME-UN-CLIENTE
030200         VARYING IDX-CLI FROM 1 BY 1
030300         UNTIL IDX-CLI > WKS-TOTAL-CLIENTES
030400     MOVE WKS-TOTAL-SALDOS TO WKS-MASCARA-TOTAL
030500     MOVE SPACES TO REG-RPTOSTR
030600     STRING '  TOTAL CUENTAS POR COBRAR: ' WKS-MASCARA-TOTAL
030700            DELIMITED BY SIZE INTO REG-RPTOSTR
030800     WRITE REG-RPTOSTR.
030900 500-IMPRIME-CLIENTES-E. EXIT.
031000
031100 501-IMPRIME-UN-CLIENTE SECTION.
031200     COMPUTE WKS-SALDO-ACTUAL =
031300             WKS-CL-FACTURADO (IDX-CLI) - WKS-CL-PAGADO (IDX-CLI)
031400     IF WKS-SALDO-ACTUAL > 0
031500        MOVE WKS-CL-CODIGO (IDX-CLI)    TO LD-CODIGO
031600        MOVE WKS-CL-NOMBRE (IDX-CLI)    TO LD-NOMBRE
031700        MOVE WKS-CL-FACTURADO (IDX-CLI) TO LD-FACTURADO
031800        MOVE WKS-CL-PAGADO (IDX-CLI)    TO LD-PAGADO
031900        MOVE WKS-SALDO-ACTUAL           TO LD-SALDO
032000        MOVE WKS-LINEA-DETALLE-R TO REG-RPTOSTR
032100        WRITE REG-RPTOSTR
032200        ADD WKS-SALDO-ACTUAL TO WKS-TOTAL-SALDOS
032300     END-IF.
032400 501-IMPRIME-UN-CLIENTE-E. EXIT.
032500******************************************************************
032600*    I M P R I M E   S E C C I O N   D E   P R O V E E D O R E S *
032700******************************************************************
032800 600-IMPRIME-PROVEEDORES SECTION.
032900     MOVE ZERO TO WKS-TOTAL-SALDOS
033000     MOVE SPACES TO REG-RPTOSTR
033100     WRITE REG-RPTOSTR FROM '   C U E N T A S   P O R   P A G A R'
033200     MOVE WKS-FECHA-CORRIDA TO LD-FECHA-CORRIDA
033300     MOVE WKS-LINEA-ENCABEZADO-R TO REG-RPTOSTR
033400     WRITE REG-RPTOSTR
033500     PERFORM 601-IMPRIME-UN-PROVEEDOR
033600         VARYING IDX-PROV FROM 1 BY 1
033700         UNTIL IDX-PROV > WKS-TOTAL-PROVEEDORES
033800     MOVE WKS-TOTAL-SALDOS TO WKS-MASCARA-TOTAL
033900     MOVE SPACES TO REG-RPTOSTR
034000     STRING '  TOTAL CUENTAS POR PAGAR: ' WKS-MASCARA-TOTAL
034100            DELIMITED BY SIZE INTO REG-RPTOSTR
034200     WRITE REG-RPTOSTR.
034300 600-IMPRIME-PROVEEDORES-E. EXIT.
034400
034500 601-IMPRIME-UN-PROVEEDOR SECTION.
034600     COMPUTE WKS-SALDO-ACTUAL =
034700             WKS-PV-FACTURADO (IDX-PROV) - WKS-PV-PAGADO (IDX-PROV)
034800     IF WKS-SALDO-ACTUAL > 0
034900        MOVE WKS-PV-CODIGO (IDX-PROV)    TO LD-CODIGO
035000        MOVE WKS-PV-NOMBRE (IDX-PROV)    TO LD-NOMBRE
035100        MOVE WKS-PV-FACTURADO (IDX-PROV) TO LD-FACTURADO
035200        MOVE WKS-PV-PAGADO (IDX-PROV)    TO LD-PAGADO
035300        MOVE WKS-SALDO-ACTUAL            TO LD-SALDO
035400        MOVE WKS-LINEA-DETALLE-R TO REG-RPTOSTR
035500        WRITE REG-RPTOSTR
035600        ADD WKS-SALDO-ACTUAL TO WKS-TOTAL-SALDOS
035700     END-IF.
035800 601-IMPRIME-UN-PROVEEDOR-E. EXIT.
035900
036000 950-CERRAR-ARCHIVOS SECTION.
036100     CLOSE CUSTMAST SUPPMAST DOCHDROT PAYFILE RPTOSTR.
036200 950-CERRAR-ARCHIVOS-E. EXIT.
